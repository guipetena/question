000100*---------------------------------
000200* NEXT-QUESTION-OUT file.
000300*---------------------------------
000400     SELECT NEXT-QUESTION-FILE
000500         ASSIGN TO "NEXTQOUT"
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-NEXTQ-FILE-STATUS.
