000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. QSUBTR01.
000300 AUTHOR. L P HARGROVE.
000400 INSTALLATION. MIDSTATE DATA CENTER.
000500 DATE-WRITTEN. 04/06/99.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - QUESTIONNAIRE SUBSYSTEM.
000800*---------------------------------------------------------------
000900* QSUBTR01 - SUBTREE COLLECTOR.
001000*
001100* GIVEN A START QUESTION CODE, WALKS THE CATALOG'S CHILD LINKS
001200* (QC-CHILD-QUESTION-CODE FOR SINGLE-CHILD TYPES, EVERY
001300* QA-CHILD-QUESTION-CODE ROW FOR BOOLEAN/COMBO TYPES) AND
001400* RETURNS THE FULL SET OF QUESTION CODES REACHABLE FROM THE
001500* START CODE, START CODE INCLUDED.  USED BY QTRWLK01 TO TEST
001600* WHETHER A GIVEN BRANCH HAS BEEN ANSWERED ANYWHERE BELOW A
001700* GIVEN QUESTION, AND BY QMRGPR01 TO FIND THE SAVED ANSWERS
001800* THAT FALL OUT OF SCOPE WHEN AN EARLIER ANSWER CHANGES THE
001900* FLOW.
002000*
002100* THIS SHOP DOES NOT CALL ITSELF - NO RECURSIVE CALL STATEMENTS
002200* ARE USED ANYWHERE IN THE SUBSYSTEM.  THE WALK IS DONE WITH AN
002300* EXPLICIT STACK INSTEAD, CARRIED IN SB-TABLE ITSELF: A CODE IS
002400* PUSHED WHEN FIRST SEEN AND POPPED (BY WORKING BACKWARD FROM
002500* THE HIGH END OF THE TABLE) WHEN ITS CHILDREN HAVE ALL BEEN
002600* PUSHED.  SINCE NOTHING IS EVER REMOVED FROM SB-TABLE, THE
002700* "STACK" AND THE "RESULT SET" END UP BEING THE SAME TABLE.
002800*
002900* CHANGE LOG
003000*---------------------------------------------------------------
003100* 04/06/99 LPH  AC-0155 INITIAL BUILD.
003200* 06/11/99 LPH  AC-0155 CYCLE GUARD ADDED - A MIS-KEYED CHILD
003300*               CODE IN THE CATALOG FILE ONCE SENT THIS INTO
003400*               A LOOP AT TEST, DOES NOT PUSH A CODE ALREADY
003500*               IN THE TABLE.
003600* 01/19/00 JLT  Y2K - NO DATE FIELDS IN THIS PROGRAM.  STAMP
003700*               CONFIRMED FOR THE FILE HEADER.
003800* 07/02/01 LPH  AC-0199 200-ENTRY CAP ENFORCED EXPLICITLY -
003900*               WAS RELYING ON THE COPYBOOK'S OCCURS LIMIT TO
004000*               ABEND, NOW STOPS THE WALK CLEANLY WITH A
004100*               WARNING INSTEAD.
004200*---------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000 01  WS-WALK-WORK.
005100     05  WS-STACK-TOP             PIC 9(03) COMP.
005200     05  WS-VISIT-PTR             PIC 9(03) COMP.
005300     05  WS-CHILD-CODE            PIC X(20).
005350     05  WS-WORKING-CODE          PIC X(20).
005400 01  FILLER REDEFINES WS-WALK-WORK.
005500     05  WS-WALK-NUMERIC-VIEW     PIC 9(06).
005600     05  FILLER                   PIC X(40).
005700
005800 01  WS-FLAG-WORK.
005810     05  WS-ALREADY-PRESENT-FLAG      PIC X(01).
005820         88  WS-CODE-ALREADY-PRESENT      VALUE "Y".
005830     05  WS-TABLE-FULL-FLAG           PIC X(01) VALUE "N".
005840         88  WS-SB-TABLE-FULL             VALUE "Y".
005850     05  WS-FOUND-IN-CATALOG-FLAG     PIC X(01).
005860         88  WS-FOUND-IN-CATALOG          VALUE "Y".
005870 01  FILLER REDEFINES WS-FLAG-WORK.
005880     05  WS-FLAG-WORK-COMBINED        PIC X(03).
006600

006610 01  WS-TRACE-LINE.
006620     05  WS-TRACE-CODE            PIC X(20).
006630 01  FILLER REDEFINES WS-TRACE-LINE.
006640     05  WS-TRACE-CODE-FIRST-HALF PIC X(10).
006650     05  WS-TRACE-CODE-LAST-HALF  PIC X(10).
006660

006700 LINKAGE SECTION.
006800
006900 01  LK-START-QUESTION-CODE       PIC X(20).
007000
007100     COPY "WSQCTAB.CBL".
007200
007300     COPY "WSANTAB.CBL".
007400
007500     COPY "WSSBTAB.CBL".
007600
007700 PROCEDURE DIVISION USING LK-START-QUESTION-CODE
007800                          QC-TABLE
007900                          QA-TABLE
008000                          SB-TABLE.
008100 PROGRAM-BEGIN.
008200     MOVE ZERO TO SB-ENTRY-COUNT.
008300     MOVE "N" TO WS-TABLE-FULL-FLAG.
008400     IF LK-START-QUESTION-CODE NOT = SPACE
008450         MOVE LK-START-QUESTION-CODE TO WS-WORKING-CODE
008500         PERFORM PUSH-ONE-CODE
008600         MOVE 1 TO WS-VISIT-PTR
008700         PERFORM VISIT-ONE-ENTRY
008800             UNTIL WS-VISIT-PTR > SB-ENTRY-COUNT
008900                OR WS-SB-TABLE-FULL.
009000
009100 PROGRAM-EXIT.
009200     EXIT PROGRAM.
009300
009400*---------------------------------------------------------------
009500* VISIT-ONE-ENTRY - LOOK UP THE CATALOG ROW FOR THE CODE AT
009600* WS-VISIT-PTR AND PUSH EVERY CHILD CODE IT HAS THAT IS NOT
009700* ALREADY IN SB-TABLE.  ADVANCES WS-VISIT-PTR WHETHER OR NOT
009800* THE LOOKUP SUCCEEDED - AN UNKNOWN CHILD CODE JUST ENDS THAT
009900* LEG OF THE WALK.
010000*---------------------------------------------------------------
010100 VISIT-ONE-ENTRY.
010200     SET SB-IDX TO WS-VISIT-PTR.
010300     MOVE SB-QUESTION-CODE(SB-IDX) TO WS-WORKING-CODE.
010400     PERFORM FIND-CATALOG-ROW.
010500     IF WS-FOUND-IN-CATALOG
010600         IF QC-TYPE-BOOLEAN(QC-IDX) OR QC-TYPE-COMBO(QC-IDX)
010700             PERFORM PUSH-EACH-ANSWER-CHILD
010800                 VARYING QA-IDX FROM 1 BY 1
010900                  UNTIL QA-IDX > QA-ENTRY-COUNT
011000                     OR WS-SB-TABLE-FULL
011100         ELSE
011200             MOVE QC-CHILD-QUESTION-CODE(QC-IDX)
011300                 TO WS-CHILD-CODE
011400             IF WS-CHILD-CODE NOT = SPACE
011500                 MOVE WS-CHILD-CODE TO WS-WORKING-CODE
011600                 PERFORM PUSH-ONE-CODE.
011700
011800     ADD 1 TO WS-VISIT-PTR.
011900
012000 FIND-CATALOG-ROW.
012100     MOVE "N" TO WS-FOUND-IN-CATALOG-FLAG.
012200     SET QC-IDX TO 1.
012300     SEARCH QC-ENTRY
012400         AT END
012500             MOVE "N" TO WS-FOUND-IN-CATALOG-FLAG
012600         WHEN QC-QUESTION-CODE(QC-IDX) = WS-WORKING-CODE
012700             MOVE "Y" TO WS-FOUND-IN-CATALOG-FLAG.
012800
012900 PUSH-EACH-ANSWER-CHILD.
013000     IF QA-PARENT-QUESTION-CODE(QA-IDX) = QC-QUESTION-CODE(QC-IDX)
013100         MOVE QA-CHILD-QUESTION-CODE(QA-IDX) TO WS-CHILD-CODE
013200         IF WS-CHILD-CODE NOT = SPACE
013300             MOVE WS-CHILD-CODE TO WS-WORKING-CODE
013400             PERFORM PUSH-ONE-CODE.
013500
013600*---------------------------------------------------------------
013700* PUSH-ONE-CODE - APPENDS WS-WORKING-CODE TO SB-TABLE UNLESS
013800* IT IS ALREADY THERE (CYCLE GUARD) OR THE TABLE IS ALREADY AT
013900* ITS 200-ENTRY CAP.
014000*---------------------------------------------------------------
014100 PUSH-ONE-CODE.
014200     MOVE "N" TO WS-ALREADY-PRESENT-FLAG.
014300     SET SB-IDX TO 1.
014400     PERFORM TEST-ONE-STACK-ENTRY
014500         VARYING SB-IDX FROM 1 BY 1
014600          UNTIL SB-IDX > SB-ENTRY-COUNT
014700             OR WS-CODE-ALREADY-PRESENT.
014800
014900     IF NOT WS-CODE-ALREADY-PRESENT
015000         IF SB-ENTRY-COUNT > 199
015100             MOVE "Y" TO WS-TABLE-FULL-FLAG
015150             MOVE WS-WORKING-CODE TO WS-TRACE-CODE
015200             DISPLAY "SB-TABLE FULL - WALK TRUNCATED - AC-0199 "
015250                 WS-TRACE-CODE-FIRST-HALF WS-TRACE-CODE-LAST-HALF
015300         ELSE
015400             ADD 1 TO SB-ENTRY-COUNT
015500             SET SB-IDX TO SB-ENTRY-COUNT
015600             MOVE WS-WORKING-CODE TO SB-QUESTION-CODE(SB-IDX).
015700
015800 TEST-ONE-STACK-ENTRY.
015900     IF SB-QUESTION-CODE(SB-IDX) = WS-WORKING-CODE
016000         MOVE "Y" TO WS-ALREADY-PRESENT-FLAG.
