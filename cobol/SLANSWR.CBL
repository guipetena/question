000100*---------------------------------
000200* QUESTION-CATALOG answer-detail
000300* file.  Loaded once, alongside
000400* SLQUEST, at the start of a run.
000500*---------------------------------
000600     SELECT ANSWER-FILE
000700         ASSIGN TO "ANSWRCAT"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-ANSWER-FILE-STATUS.
