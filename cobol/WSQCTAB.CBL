000100*---------------------------------
000200* In-memory QUESTION table, built
000300* once from QUESTION-FILE at the
000400* start of a run.  Catalog order
000500* is preserved (entry 1 is the
000600* root question - AC-0151); the
000700* ASCENDING KEY supports a SEARCH
000800* ALL once the shop re-sorts the
000900* catalog by QUESTION-CODE, but
001000* the lookup program still walks
001100* it with a plain linear SEARCH.
001200*---------------------------------
001300 01  QC-TABLE.
001400     05  QC-ENTRY-COUNT              PIC 9(03) COMP.
001500     05  QC-ENTRY OCCURS 1 TO 200 TIMES
001600             DEPENDING ON QC-ENTRY-COUNT
001700             ASCENDING KEY IS QC-QUESTION-CODE
001800             INDEXED BY QC-IDX.
001900         10  QC-QUESTION-ID           PIC X(20).
002000         10  QC-QUESTION-CODE         PIC X(20).
002100         10  QC-QUESTION-DESCRIPTION  PIC X(200).
002200         10  QC-CATEGORY-CODE         PIC X(20).
002300         10  QC-CATEGORY-DESCRIPTION  PIC X(100).
002400         10  QC-IS-MANDATORY          PIC X(01).
002500             88  QC-MANDATORY-YES         VALUE "Y".
002600         10  QC-IS-CREDIT-BOOKED      PIC X(01).
002700         10  QC-IS-DOCUMENT-MANDATORY PIC X(01).
002800         10  QC-IS-COMMENT-MANDATORY  PIC X(01).
002900         10  QC-ANSWER-DATA-TYPE      PIC X(20).
003000             88  QC-TYPE-SIMPLE-TEXT      VALUE "simple-text".
003100             88  QC-TYPE-SIMPLE-TEXTAREA  VALUE "simple-textarea".
003200             88  QC-TYPE-BOOLEAN          VALUE "boolean".
003300             88  QC-TYPE-DATE             VALUE "date".
003400             88  QC-TYPE-DATETIME         VALUE "dateTime".
003500             88  QC-TYPE-AMOUNT           VALUE "amount".
003600             88  QC-TYPE-COMBO            VALUE "combo".
003700         10  QC-CHILD-QUESTION-CODE   PIC X(20).
003800         10  QC-ANSWER-COUNT          PIC 9(02).
003850         10  QC-GUIDANCE-LINES.
003860             15  QC-GUIDANCE-LINE OCCURS 5 TIMES
003870                     INDEXED BY QC-GUIDE-IDX.
003880                 20  QC-GUIDANCE-TEXT PIC X(200).
003900         10  FILLER                   PIC X(01).
