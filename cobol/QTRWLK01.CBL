000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. QTRWLK01.
000300 AUTHOR. F N OSGOOD.
000400 INSTALLATION. MIDSTATE DATA CENTER.
000500 DATE-WRITTEN. 04/27/99.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - QUESTIONNAIRE SUBSYSTEM.
000800*---------------------------------------------------------------
000900* QTRWLK01 - TREE-WALK / BRANCH RECONSTRUCTOR.
001000*
001100* REBUILDS BE-TABLE - THE ORDERED LIST OF QUESTIONS ACTUALLY
001200* VISITED ON THIS RUN - BY WALKING THE CATALOG FROM A GIVEN
001300* START CODE, HOP BY HOP, FOLLOWING WHICHEVER CHILD THE
001400* MERGED ANSWER SET (MG-TABLE) SAYS WAS TAKEN.  A HOP STOPS
001500* THE WALK WHEN THE CURRENT QUESTION IS NOT ANSWERED AND HAS
001600* NO ANSWERED DESCENDANT - THAT QUESTION IS THE ONE STILL
001700* OUTSTANDING.
001800*
001900* WHERE A QUESTION HAS SEVERAL POSSIBLE CHILDREN (BOOLEAN OR
002000* COMBO) AND IS ITSELF NOT DIRECTLY ANSWERED, EACH CHILD'S
002100* FULL SUBTREE IS CHECKED IN TURN (VIA QSUBTR01) UNTIL ONE IS
002200* FOUND THAT CONTAINS AN ANSWERED QUESTION - THAT CHILD IS THE
002300* ONE THE RUN ACTUALLY TOOK.
002400*
002500* CHANGE LOG
002600*---------------------------------------------------------------
002700* 04/27/99 FNO  AC-0158 INITIAL BUILD.
002800* 07/30/99 FNO  AC-0158 100-HOP CEILING ADDED - MATCHES THE
002900*               BRANCH TABLE'S OWN CAP, PREVENTS A BAD CHILD
003000*               LINK FROM RUNNING AWAY.
003100* 01/19/00 FNO  Y2K - NO DATE FIELDS IN THIS PROGRAM.  STAMP
003200*               CONFIRMED FOR THE FILE HEADER.
003300* 02/08/01 JLT  AC-0203 HAS-ANSWERED-DESCENDANT NOW CHECKS THE
003400*               CURRENT QUESTION ITSELF FIRST, NOT JUST ITS
003500*               CHILDREN - A ONE-QUESTION BRANCH WAS BEING
003600*               DROPPED FROM THE REPORT.
003700*---------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400
004500 01  WS-HOP-WORK.
004600     05  WS-HOP-COUNT             PIC 9(03) COMP.
004700     05  WS-CURRENT-CODE          PIC X(20).
004800     05  WS-NEXT-CODE             PIC X(20).
004900 01  FILLER REDEFINES WS-HOP-WORK.
005000     05  WS-HOP-COUNT-DISPLAY     PIC 9(03).
005100     05  FILLER                   PIC X(40).
005200
005300 01  WS-ANSWERED-CHECK.
005400     05  WS-HAS-ANSWER-FLAG       PIC X(01).
005500         88  WS-QUESTION-IS-ANSWERED  VALUE "Y".
005600     05  WS-DIRECT-ANSWER-VALUE   PIC X(200).
005650     05  FILLER                   PIC X(01).
005700
005800 01  WS-LOOKUP-WORK.
005810     05  WS-FOUND-FLAG                PIC X(01).
005820         88  WS-ROW-FOUND                 VALUE "Y".
005830     05  WS-REQUEST-CODE              PIC X(01) VALUE "F".
005840     05  WS-SEARCH-CODE               PIC X(20).
005850     05  WS-FOUND-INDEX               PIC 9(03) COMP.
005860 01  FILLER REDEFINES WS-LOOKUP-WORK.
005870     05  WS-LOOKUP-WORK-CHARS         PIC X(22).
005880     05  FILLER                       PIC X(02).
006000

006410 01  WS-TRACE-LINE.
006420     05  WS-TRACE-CODE            PIC X(20).
006430 01  FILLER REDEFINES WS-TRACE-LINE.
006440     05  WS-TRACE-CODE-FIRST-HALF PIC X(10).
006450     05  WS-TRACE-CODE-LAST-HALF  PIC X(10).
006460
006500 LINKAGE SECTION.
006600
006700 01  LK-START-QUESTION-CODE       PIC X(20).
006800
006900     COPY "WSQCTAB.CBL".
007000
007100     COPY "WSANTAB.CBL".
007200
007300     COPY "WSMGTAB.CBL".
007400
007500     COPY "WSBRTAB.CBL".
007600
007700     COPY "WSSBTAB.CBL".
007800
007900 PROCEDURE DIVISION USING LK-START-QUESTION-CODE
008000                          QC-TABLE
008100                          QA-TABLE
008200                          MG-TABLE
008300                          BE-TABLE
008400                          SB-TABLE.
008500 PROGRAM-BEGIN.
008600     MOVE ZERO TO BE-ENTRY-COUNT.
008700     MOVE ZERO TO WS-HOP-COUNT.
008800     MOVE LK-START-QUESTION-CODE TO WS-CURRENT-CODE.
008900     PERFORM WALK-ONE-HOP
009000         UNTIL WS-CURRENT-CODE = SPACE
009100            OR WS-HOP-COUNT > 100.
009200
009300 PROGRAM-EXIT.
009400     EXIT PROGRAM.
009500
009600*---------------------------------------------------------------
009700* WALK-ONE-HOP - ONE QUESTION PER CALL.  STOPS THE WALK BY
009800* SETTING WS-CURRENT-CODE TO SPACES WHEN THE CATALOG ROW IS
009900* MISSING OR WHEN NEITHER THE QUESTION NOR ANY DESCENDANT HAS
010000* BEEN ANSWERED.
010100*---------------------------------------------------------------
010200 WALK-ONE-HOP.
010300     ADD 1 TO WS-HOP-COUNT.
010400     MOVE WS-CURRENT-CODE TO WS-SEARCH-CODE.
010500     MOVE "F" TO WS-REQUEST-CODE.
010600     CALL "QCATLK01" USING WS-REQUEST-CODE
010700                           WS-SEARCH-CODE
010800                           QC-TABLE
010900                           QA-TABLE
011000                           WS-FOUND-FLAG
011100                           WS-FOUND-INDEX.
011200     IF NOT WS-ROW-FOUND
011250         MOVE WS-CURRENT-CODE TO WS-TRACE-CODE
011270         DISPLAY "QUESTION CODE NOT IN CATALOG - AC-0158 "
011280             WS-TRACE-CODE-FIRST-HALF WS-TRACE-CODE-LAST-HALF
011300         MOVE SPACE TO WS-CURRENT-CODE
011400     ELSE
011500         SET QC-IDX TO WS-FOUND-INDEX
011600         PERFORM HAS-ANSWERED-DESCENDANT
011700         IF NOT WS-QUESTION-IS-ANSWERED
011800             MOVE SPACE TO WS-CURRENT-CODE
011900         ELSE
012000             PERFORM APPEND-BRANCH-ENTRY
012100             PERFORM RESOLVE-DIRECT-ANSWER
012200             IF WS-DIRECT-ANSWER-VALUE NOT = SPACE
012300              OR QC-TYPE-AMOUNT(QC-IDX)
012400              OR QC-TYPE-SIMPLE-TEXT(QC-IDX)
012500              OR QC-TYPE-SIMPLE-TEXTAREA(QC-IDX)
012600              OR QC-TYPE-DATE(QC-IDX)
012700              OR QC-TYPE-DATETIME(QC-IDX)
012800                 PERFORM DESCEND-ANSWERED-QUESTION
012900             ELSE
013000                 PERFORM DESCEND-UNANSWERED-ANCESTOR
013100             MOVE WS-NEXT-CODE TO WS-CURRENT-CODE.
013200
013300*---------------------------------------------------------------
013400* HAS-ANSWERED-DESCENDANT - TRUE WHEN THE CURRENT QUESTION OR
013450* ANY QUESTION BELOW IT IN THE TREE APPEARS IN MG-TABLE.
013480*---------------------------------------------------------------
013600 HAS-ANSWERED-DESCENDANT.
013700     MOVE WS-CURRENT-CODE TO WS-SEARCH-CODE.
013800     CALL "QSUBTR01" USING WS-SEARCH-CODE
013900                           QC-TABLE
014000                           QA-TABLE
014100                           SB-TABLE.
014200     MOVE "N" TO WS-HAS-ANSWER-FLAG.
014300     PERFORM TEST-ONE-SUBTREE-CODE
014400         VARYING SB-IDX FROM 1 BY 1
014500          UNTIL SB-IDX > SB-ENTRY-COUNT
014600             OR WS-QUESTION-IS-ANSWERED.
014700
014800 TEST-ONE-SUBTREE-CODE.
014900     SET MG-IDX TO 1.
015000     SEARCH MG-ENTRY
015100         AT END
015200             CONTINUE
015300         WHEN MG-QUESTION-CODE(MG-IDX) = SB-QUESTION-CODE(SB-IDX)
015400             MOVE "Y" TO WS-HAS-ANSWER-FLAG.
015500
015600*---------------------------------------------------------------
015700* RESOLVE-DIRECT-ANSWER - IS WS-CURRENT-CODE ITSELF (NOT JUST
015800* A DESCENDANT) PRESENT IN MG-TABLE?  LEAVES THE ANSWER TEXT
015900* IN WS-DIRECT-ANSWER-VALUE IF SO, SPACES OTHERWISE.
016000*---------------------------------------------------------------
016100 RESOLVE-DIRECT-ANSWER.
016200     MOVE SPACE TO WS-DIRECT-ANSWER-VALUE.
016300     SET MG-IDX TO 1.
016400     SEARCH MG-ENTRY
016500         AT END
016600             CONTINUE
016700         WHEN MG-QUESTION-CODE(MG-IDX) = WS-CURRENT-CODE
016800             MOVE MG-TEXT-VALUE(MG-IDX) TO WS-DIRECT-ANSWER-VALUE.
016900
017000*---------------------------------------------------------------
017100* APPEND-BRANCH-ENTRY - RECORD THIS HOP IN BE-TABLE.  THE
017200* ANSWER-VALUE SHOWN IS THE DIRECT ANSWER, IF ANY - AN
017300* ANCESTOR-ONLY QUESTION (ANSWERED BELOW, NOT HERE) GETS A
017400* BLANK ANSWER-VALUE AND BE-ANSWER-NO.
017500*---------------------------------------------------------------
017600 APPEND-BRANCH-ENTRY.
017700     IF BE-ENTRY-COUNT < 100
017800         ADD 1 TO BE-ENTRY-COUNT
017850         SET BE-IDX TO BE-ENTRY-COUNT
017900         MOVE BE-ENTRY-COUNT TO BE-SEQUENCE-NO(BE-IDX)
018000         MOVE WS-CURRENT-CODE TO BE-QUESTION-CODE(BE-IDX)
018100         PERFORM RESOLVE-DIRECT-ANSWER
018200         IF WS-DIRECT-ANSWER-VALUE = SPACE
018300             MOVE "N" TO BE-HAS-ANSWER(BE-IDX)
018400             MOVE SPACE TO BE-ANSWER-VALUE(BE-IDX)
018500         ELSE
018600             MOVE "Y" TO BE-HAS-ANSWER(BE-IDX)
018700             MOVE WS-DIRECT-ANSWER-VALUE
018710                 TO BE-ANSWER-VALUE(BE-IDX)
018800     ELSE
018900         DISPLAY "BE-TABLE FULL - WALK TRUNCATED - AC-0158".
019000
019100*---------------------------------------------------------------
019200* DESCEND-ANSWERED-QUESTION - THE CURRENT QUESTION WAS ITSELF
019300* DIRECTLY ANSWERED.  THE NEXT CODE COMES STRAIGHT FROM
019400* QNXTQN01.
019500*---------------------------------------------------------------
019600 DESCEND-ANSWERED-QUESTION.
019700     MOVE QC-QUESTION-CODE(QC-IDX) TO WS-SEARCH-CODE.
019800     CALL "QNXTQN01" USING WS-SEARCH-CODE
019900                           WS-DIRECT-ANSWER-VALUE
020000                           WS-NEXT-CODE
020100                           QC-TABLE
020200                           QA-TABLE.
020300
020400*---------------------------------------------------------------
020500* DESCEND-UNANSWERED-ANCESTOR - THE CURRENT QUESTION WAS NOT
020600* ITSELF ANSWERED, BUT SOME DESCENDANT WAS.  FOR A SINGLE-
020700* CHILD TYPE THERE IS ONLY ONE WAY TO GO.  FOR BOOLEAN/COMBO,
020800* TRY EACH POSSIBLE CHILD'S SUBTREE UNTIL ONE CONTAINS THE
020900* ANSWERED QUESTION.
021000*---------------------------------------------------------------
021100 DESCEND-UNANSWERED-ANCESTOR.
021200     MOVE SPACE TO WS-NEXT-CODE.
021300     IF QC-TYPE-BOOLEAN(QC-IDX) OR QC-TYPE-COMBO(QC-IDX)
021400         SET QA-IDX TO 1
021500         PERFORM TEST-ONE-CHILD-SUBTREE
021600             VARYING QA-IDX FROM 1 BY 1
021700              UNTIL QA-IDX > QA-ENTRY-COUNT
021800                 OR WS-NEXT-CODE NOT = SPACE
021900     ELSE
022000         MOVE QC-CHILD-QUESTION-CODE(QC-IDX) TO WS-NEXT-CODE.
022100
022200 TEST-ONE-CHILD-SUBTREE.
022300     IF QA-PARENT-QUESTION-CODE(QA-IDX) = QC-QUESTION-CODE(QC-IDX)
022400         MOVE QA-CHILD-QUESTION-CODE(QA-IDX)
022500             TO WS-SEARCH-CODE
022600         CALL "QSUBTR01" USING WS-SEARCH-CODE
022700                               QC-TABLE
022800                               QA-TABLE
022900                               SB-TABLE
023000         MOVE "N" TO WS-HAS-ANSWER-FLAG
023100         PERFORM TEST-ONE-SUBTREE-CODE
023200             VARYING SB-IDX FROM 1 BY 1
023300              UNTIL SB-IDX > SB-ENTRY-COUNT
023400                 OR WS-QUESTION-IS-ANSWERED
023500         IF WS-QUESTION-IS-ANSWERED
023600             MOVE QA-CHILD-QUESTION-CODE(QA-IDX) TO WS-NEXT-CODE.
