000100 IDENTIFICATION DIVISION.                                         AC0151
000200 PROGRAM-ID. QCATLK01.
000300 AUTHOR. R W BRANNAN.
000400 INSTALLATION. MIDSTATE DATA CENTER.
000500 DATE-WRITTEN. 02/11/99.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - QUESTIONNAIRE SUBSYSTEM.
000800*---------------------------------------------------------------
000900* QCATLK01 - QUESTION-CATALOG LOAD AND LOOKUP.
001000*
001100* TWO REQUESTS, SELECTED BY LK-REQUEST-CODE:
001200*   "L" - LOAD.  OPENS QUESTION-FILE AND ANSWER-FILE, READS
001300*         EACH SEQUENTIALLY ONE TIME, BUILDS THE IN-MEMORY
001400*         QC-TABLE AND QA-TABLE, CLOSES BOTH FILES.  CALLED
001500*         ONCE PER RUN BY QSTRUN01.
001600*   "F" - FIND.  LINEAR SEARCH OF QC-TABLE ALREADY IN MEMORY
001700*         FOR LK-SEARCH-CODE.  RETURNS LK-FOUND-FLAG AND,
001800*         WHEN FOUND, LK-FOUND-INDEX POINTING AT THE MATCHING
001900*         QC-ENTRY.  CALLED REPEATEDLY BY EVERY OTHER SUB-
002000*         PROGRAM IN THE CHAIN THAT NEEDS A QUESTION RECORD.
002100*
002200* CHANGE LOG
002300*---------------------------------------------------------------
002400* 02/11/99 RWB  AC-0151 INITIAL BUILD - LOAD AND FIND COMBINED
002500*               INTO ONE SUBPROGRAM SO THE CATALOG TABLES ARE
002600*               BUILT IN EXACTLY ONE PLACE.
002700* 03/09/99 RWB  AC-0151 CATALOG CODE COMPARES NOW TRIM BOTH
002800*               SIDES BEFORE THE EQUAL TEST (REQ FROM QA).
002900* 06/22/99 JLT  AC-0177 ANSWER-FILE LOAD ADDED - ORIGINALLY
003000*               QUESTION-FILE ONLY, ANSWER ROWS WERE BEING
003100*               RE-READ BY EVERY CALLER.
003200* 11/02/99 JLT  AC-0177 GUIDANCE-LINE TABLE NOW COPIED INTO
003300*               QC-ENTRY AT LOAD TIME SO NEXT-QUESTION-OUT CAN
003400*               ECHO IT WITHOUT A SECOND PASS OF QUESTION-FILE.
003500* 01/18/00 RWB  Y2K - CONFIRMED DATE-WRITTEN/COMPILED STAMPS
003600*               ARE 4-DIGIT-SAFE, NO CENTURY WINDOW LOGIC
003700*               LIVES IN THIS PROGRAM.
003800* 04/05/01 JLT  AC-0205 TABLE-FULL CHECK ADDED ON LOAD - A BAD
003900*               CATALOG EXTRACT WAS SILENTLY TRUNCATING PAST
004000*               ENTRY 200 BEFORE THIS CHANGE.
004100* 09/24/01 JLT  AC-0205 WIDENED TRACE DISPLAY ON TABLE-FULL.
004200*---------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS VALID-REQUEST IS "L" THRU "L" "F" THRU "F".
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100     COPY "SLQUEST.CBL".
005200
005300     COPY "SLANSWR.CBL".
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700
005800     COPY "FDQUEST.CBL".
005900
006000     COPY "FDANSWR.CBL".
006100
006200 WORKING-STORAGE SECTION.
006300
006400 01  WS-QUESTION-FILE-STATUS      PIC X(02).
006500 01  FILLER REDEFINES WS-QUESTION-FILE-STATUS.
006600     05  WS-QUESTION-STATUS-1     PIC X(01).
006700     05  WS-QUESTION-STATUS-2     PIC X(01).
006800
006900 01  WS-ANSWER-FILE-STATUS        PIC X(02).
007000 01  FILLER REDEFINES WS-ANSWER-FILE-STATUS.
007100     05  WS-ANSWER-STATUS-1       PIC X(01).
007200     05  WS-ANSWER-STATUS-2       PIC X(01).
007300
007400 77  WS-QUESTION-FILE-AT-END      PIC X(01) VALUE "N".
007500 77  WS-ANSWER-FILE-AT-END        PIC X(01) VALUE "N".
007600 77  WS-TABLE-FULL-MSG            PIC X(40) VALUE SPACE.
007700
007800 01  WS-TRIM-WORK.
007900     05  WS-TRIM-SOURCE           PIC X(20).
007910     05  WS-TRIM-SOURCE-CHARS REDEFINES WS-TRIM-SOURCE.
007920         10  WS-TRIM-CHAR         PIC X(01) OCCURS 20 TIMES.
008000     05  WS-TRIM-START            PIC 9(02) COMP.
008100     05  WS-TRIM-LENGTH           PIC 9(02) COMP.
008150     05  WS-TRIM-RESULT           PIC X(20).
008200
008300 LINKAGE SECTION.
008400
008500 01  LK-REQUEST-CODE              PIC X(01).
008600     88  LK-LOAD-CATALOG              VALUE "L".
008700     88  LK-FIND-QUESTION              VALUE "F".
008800
008900 01  LK-SEARCH-CODE               PIC X(20).
009000
009100     COPY "WSQCTAB.CBL".
009200
009300     COPY "WSANTAB.CBL".
009600
009700 01  LK-FOUND-FLAG                PIC X(01).
009800     88  LK-QUESTION-FOUND            VALUE "Y".
009900     88  LK-QUESTION-NOT-FOUND        VALUE "N".
010000
010100 01  LK-FOUND-INDEX               PIC 9(03) COMP.
010200
010300 PROCEDURE DIVISION USING LK-REQUEST-CODE
010400                          LK-SEARCH-CODE
010500                          QC-TABLE
010600                          QA-TABLE
010700                          LK-FOUND-FLAG
010800                          LK-FOUND-INDEX.
010900 PROGRAM-BEGIN.
011000     IF LK-LOAD-CATALOG
011100         PERFORM LOAD-THE-CATALOG
011200     ELSE
011300     IF LK-FIND-QUESTION
011400         PERFORM FIND-QUESTION-BY-CODE
011500     ELSE
011600         MOVE "N" TO LK-FOUND-FLAG.
011700
011800 PROGRAM-EXIT.
011900     EXIT PROGRAM.
012000
012100*---------------------------------------------------------------
012200* LOAD REQUEST
012300*---------------------------------------------------------------
012400 LOAD-THE-CATALOG.
012500     MOVE ZERO TO QC-ENTRY-COUNT QA-ENTRY-COUNT.
012600     OPEN INPUT QUESTION-FILE.
012700     OPEN INPUT ANSWER-FILE.
012800     PERFORM LOAD-ALL-QUESTIONS.
012900     PERFORM LOAD-ALL-ANSWERS.
013000     CLOSE QUESTION-FILE.
013100     CLOSE ANSWER-FILE.
013200
013300 LOAD-ALL-QUESTIONS.
013400     PERFORM READ-NEXT-QUESTION.
013500     PERFORM BUILD-ONE-QUESTION-ROW
013600         UNTIL WS-QUESTION-FILE-AT-END = "Y".
013700
013800 READ-NEXT-QUESTION.
013900     MOVE "N" TO WS-QUESTION-FILE-AT-END.
014000     READ QUESTION-FILE
014100         AT END MOVE "Y" TO WS-QUESTION-FILE-AT-END.
014200
014300 BUILD-ONE-QUESTION-ROW.
014400     IF QC-ENTRY-COUNT > 199
014500         MOVE "QC-TABLE FULL - QUESTION DROPPED - SEE AC-0205"
014600             TO WS-TABLE-FULL-MSG
014700         DISPLAY WS-TABLE-FULL-MSG
014800     ELSE
014900         ADD 1 TO QC-ENTRY-COUNT
015000         SET QC-IDX TO QC-ENTRY-COUNT
015100         PERFORM MOVE-QUESTION-TO-TABLE.
015200
015300     PERFORM READ-NEXT-QUESTION.
015400
015500 MOVE-QUESTION-TO-TABLE.
015600     MOVE QH-QUESTION-ID            TO QC-QUESTION-ID(QC-IDX).
015700     MOVE QH-QUESTION-CODE          TO WS-TRIM-SOURCE.
015800     PERFORM TRIM-WORK-FIELD.
015900     MOVE WS-TRIM-SOURCE             TO QC-QUESTION-CODE(QC-IDX).
016000     MOVE QH-QUESTION-DESCRIPTION    TO
016100         QC-QUESTION-DESCRIPTION(QC-IDX).
016200     MOVE QH-CATEGORY-CODE           TO QC-CATEGORY-CODE(QC-IDX).
016300     MOVE QH-CATEGORY-DESCRIPTION    TO
016400         QC-CATEGORY-DESCRIPTION(QC-IDX).
016500     MOVE QH-IS-MANDATORY            TO QC-IS-MANDATORY(QC-IDX).
016600     MOVE QH-IS-CREDIT-BOOKED        TO
016700         QC-IS-CREDIT-BOOKED(QC-IDX).
016800     MOVE QH-IS-DOCUMENT-MANDATORY   TO
016900         QC-IS-DOCUMENT-MANDATORY(QC-IDX).
017000     MOVE QH-IS-COMMENT-MANDATORY    TO
017100         QC-IS-COMMENT-MANDATORY(QC-IDX).
017200     MOVE QH-ANSWER-DATA-TYPE        TO
017300         QC-ANSWER-DATA-TYPE(QC-IDX).
017400     MOVE QH-CHILD-QUESTION-CODE     TO
017500         QC-CHILD-QUESTION-CODE(QC-IDX).
017600     MOVE QH-ANSWER-COUNT            TO QC-ANSWER-COUNT(QC-IDX).
017700     MOVE QH-GUIDANCE-LINES          TO QC-GUIDANCE-LINES(QC-IDX).
017800
017900 LOAD-ALL-ANSWERS.
018000     PERFORM READ-NEXT-ANSWER.
018100     PERFORM BUILD-ONE-ANSWER-ROW
018200         UNTIL WS-ANSWER-FILE-AT-END = "Y".
018300
018400 READ-NEXT-ANSWER.
018500     MOVE "N" TO WS-ANSWER-FILE-AT-END.
018600     READ ANSWER-FILE
018700         AT END MOVE "Y" TO WS-ANSWER-FILE-AT-END.
018800
018900 BUILD-ONE-ANSWER-ROW.
019000     IF QA-ENTRY-COUNT > 999
019100         MOVE "QA-TABLE FULL - ANSWER DROPPED - SEE AC-0205"
019200             TO WS-TABLE-FULL-MSG
019300         DISPLAY WS-TABLE-FULL-MSG
019400     ELSE
019500         ADD 1 TO QA-ENTRY-COUNT
019600         SET QA-IDX TO QA-ENTRY-COUNT
019700         PERFORM MOVE-ANSWER-TO-TABLE.
019800
019900     PERFORM READ-NEXT-ANSWER.
020000
020100 MOVE-ANSWER-TO-TABLE.
020200     MOVE AH-PARENT-QUESTION-CODE    TO WS-TRIM-SOURCE.
020300     PERFORM TRIM-WORK-FIELD.
020400     MOVE WS-TRIM-SOURCE             TO
020500         QA-PARENT-QUESTION-CODE(QA-IDX).
020600     MOVE AH-ANSWER-CODE             TO WS-TRIM-SOURCE.
020700     PERFORM TRIM-WORK-FIELD.
020800     MOVE WS-TRIM-SOURCE             TO QA-ANSWER-CODE(QA-IDX).
020900     MOVE AH-ANSWER-DESCRIPTION      TO
021000         QA-ANSWER-DESCRIPTION(QA-IDX).
021100     MOVE AH-ANSWER-IS-CREDIT-BOOKED TO
021200         QA-IS-CREDIT-BOOKED(QA-IDX).
021300     MOVE AH-ANSWER-CHILD-QUEST-CODE TO
021400         QA-CHILD-QUESTION-CODE(QA-IDX).
021500
021600*---------------------------------------------------------------
021700* FIND REQUEST - PLAIN LINEAR SEARCH, CATALOG ORDER.  THE
021800* ASCENDING KEY ON QC-ENTRY SUPPORTS A FUTURE SEARCH ALL ONCE
021900* THE EXTRACT IS RE-SORTED BY QUESTION-CODE, BUT NOBODY HAS
022000* ASKED FOR THAT YET - SEE THE 03/09/99 CHANGE ABOVE.
022100*---------------------------------------------------------------
022200 FIND-QUESTION-BY-CODE.
022300     MOVE LK-SEARCH-CODE TO WS-TRIM-SOURCE.
022400     PERFORM TRIM-WORK-FIELD.
022500     MOVE "N" TO LK-FOUND-FLAG.
022600     MOVE ZERO TO LK-FOUND-INDEX.
022700     SET QC-IDX TO 1.
022800     SEARCH QC-ENTRY
022900         AT END
023000             MOVE "N" TO LK-FOUND-FLAG
023100         WHEN QC-QUESTION-CODE(QC-IDX) = WS-TRIM-SOURCE
023200             MOVE "Y" TO LK-FOUND-FLAG
023300             SET LK-FOUND-INDEX TO QC-IDX.
023400
023500*---------------------------------------------------------------
023600* TRIM-WORK-FIELD - LEFT-JUSTIFIES WS-TRIM-SOURCE, STRIPPING
023700* LEADING AND TRAILING SPACES, WITHOUT USE OF FUNCTION TRIM
023800* (SHOP STANDARD DOES NOT PERMIT INTRINSIC FUNCTIONS).
023900*---------------------------------------------------------------
024000 TRIM-WORK-FIELD.
024100     MOVE 1 TO WS-TRIM-START.
024200     PERFORM FIND-FIRST-NON-SPACE
024300         UNTIL WS-TRIM-START > 20
024400            OR WS-TRIM-CHAR(WS-TRIM-START) NOT = SPACE.
024500
024550     MOVE SPACE TO WS-TRIM-RESULT.
024600     IF WS-TRIM-START > 20
024700         CONTINUE
024800     ELSE
024900         COMPUTE WS-TRIM-LENGTH = 21 - WS-TRIM-START
025000         MOVE WS-TRIM-SOURCE(WS-TRIM-START:WS-TRIM-LENGTH)
025100             TO WS-TRIM-RESULT.
025150     MOVE WS-TRIM-RESULT TO WS-TRIM-SOURCE.
025600
025700 FIND-FIRST-NON-SPACE.
025800     ADD 1 TO WS-TRIM-START.
