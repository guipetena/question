000100*---------------------------------
000200* NEXT-QUESTION-OUT file.
000300* Produced whenever a run does
000400* NOT reach end-of-questionnaire -
000500* one QUESTION record, echoed
000600* unchanged from the catalog,
000700* naming the question to present
000800* next.
000900*---------------------------------
001000 FD  NEXT-QUESTION-FILE
001100     LABEL RECORDS ARE STANDARD.
001200
001300 01  NEXT-QUESTION-RECORD.
001400     05  NXQ-QUESTION-ID             PIC X(20).
001500     05  NXQ-QUESTION-CODE           PIC X(20).
001600     05  NXQ-QUESTION-DESCRIPTION    PIC X(200).
001700     05  NXQ-CATEGORY-CODE           PIC X(20).
001800     05  NXQ-CATEGORY-DESCRIPTION    PIC X(100).
001900     05  NXQ-IS-MANDATORY            PIC X(01).
002000     05  NXQ-IS-CREDIT-BOOKED        PIC X(01).
002100     05  NXQ-IS-DOCUMENT-MANDATORY   PIC X(01).
002200     05  NXQ-IS-COMMENT-MANDATORY    PIC X(01).
002300     05  NXQ-ANSWER-DATA-TYPE        PIC X(20).
002400     05  NXQ-CHILD-QUESTION-CODE     PIC X(20).
002500     05  NXQ-ANSWER-COUNT            PIC 9(02).
002600     05  NXQ-GUIDANCE-LINES.
002700         10  NXQ-GUIDANCE-LINE OCCURS 5 TIMES
002800                 INDEXED BY NXQ-GUIDE-IDX.
002900             15  NXQ-GUIDANCE-TEXT   PIC X(200).
003000     05  FILLER                      PIC X(01).
