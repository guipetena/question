000100*---------------------------------
000200* SUMMARY-REPORT print file.
000300*---------------------------------
000400     SELECT SUMMARY-REPORT-FILE
000500         ASSIGN TO PRINTER
000600         ORGANIZATION IS LINE SEQUENTIAL
000700         FILE STATUS IS WS-SUMMARY-FILE-STATUS.
