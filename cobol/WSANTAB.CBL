000100*---------------------------------
000200* In-memory ANSWER table, built
000300* once from ANSWER-FILE at the
000400* start of a run.  One entry per
000500* parent-question/answer-code
000600* pair.  Loaded in catalog order;
000700* the lookup program walks it
000800* with a plain linear SEARCH
000900* keyed on both the parent
001000* question code and the answer
001100* code together.
001200*---------------------------------
001300 01  QA-TABLE.
001400     05  QA-ENTRY-COUNT              PIC 9(04) COMP.
001500     05  QA-ENTRY OCCURS 1 TO 1000 TIMES
001600             DEPENDING ON QA-ENTRY-COUNT
001700             INDEXED BY QA-IDX.
001800         10  QA-PARENT-QUESTION-CODE  PIC X(20).
001900         10  QA-ANSWER-CODE           PIC X(20).
002000         10  QA-ANSWER-DESCRIPTION    PIC X(200).
002100         10  QA-IS-CREDIT-BOOKED      PIC X(01).
002200             88  QA-CREDIT-BOOKED-YES     VALUE "Y".
002300         10  QA-CHILD-QUESTION-CODE   PIC X(20).
002400         10  FILLER                   PIC X(19).
