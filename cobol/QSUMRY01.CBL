000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. QSUMRY01.
000300 AUTHOR. R W BRANNAN.
000400 INSTALLATION. MIDSTATE DATA CENTER.
000500 DATE-WRITTEN. 05/24/99.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - QUESTIONNAIRE SUBSYSTEM.
000800*---------------------------------------------------------------
000900* QSUMRY01 - SUMMARY REPORT WRITER.
001000*
001100* PRINTS SUMMARY-REPORT-FILE - ONE LINE PER BRANCH ENTRY IN
001200* BE-TABLE, ROOT-TO-LEAF ORDER, NO CONTROL BREAKS AND NO
001300* TOTALS (AC-0144 - THIS IS A PLAIN LISTING OF THE ANSWERED
001400* BRANCH, NOT AN ACCUMULATION REPORT, WHATEVER THE TITLE
001500* "SUMMARY" SUGGESTS).  THE PAGE-HEADING AND FORM-FEED
001600* MECHANICS ARE CARRIED OVER FROM THE SALES REPORT PRINT
001700* ROUTINES - ONLY THE DETAIL LINE AND THE CONTROL-BREAK LOGIC
001800* (THERE IS NONE HERE) ARE DIFFERENT.
001900*
002000* CHANGE LOG
002100*---------------------------------------------------------------
002200* 05/24/99 RWB  AC-0144 INITIAL BUILD.
002300* 08/19/99 RWB  AC-0144 QUESTION-DESCRIPTION AND ANSWER-VALUE
002400*               TRUNCATED TO 60 CHARACTERS EACH ON THE PRINT
002500*               LINE - THE CATALOG AND ANSWER FIELDS ARE WIDER
002600*               THAN THE REPORT HAS ROOM FOR.
002700* 01/20/00 RWB  Y2K - RUN DATE ON THE TITLE LINE COMES FROM THE
002800*               OPERATING SYSTEM CLOCK UNCHANGED BY THIS
002900*               PROGRAM - STAMP CONFIRMED, NOTHING TO FIX.
003000* 05/02/01 JLT  AC-0202 BLANK ANSWER-VALUE NOW PRINTED AS
003100*               SPACES RATHER THAN THE WORD "NONE" - CONFORMS
003200*               TO THE REPORT LAYOUT SIGNED OFF BY THE BUSINESS
003300*               OFFICE.
003400*---------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200     COPY "SLSUMRY.CBL".
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700     COPY "FDSUMRY.CBL".
004800
004900 WORKING-STORAGE SECTION.
005000
005100 01  TITLE-LINE.
005200     05  FILLER              PIC X(16) VALUE "QUESTIONNAIRE - ".
005300     05  FILLER              PIC X(30)
005310         VALUE "ANSWERED-BRANCH SUMMARY".
005400     05  FILLER              PIC X(84) VALUE SPACE.
005500     05  FILLER              PIC X(5)  VALUE "PAGE:".
005600     05  PRINT-PAGE-NUMBER   PIC ZZZ9.
005700     05  FILLER              PIC X(11) VALUE SPACE.
005800
005900 01  COLUMN-LINE.
006000     05  FILLER         PIC X(03)  VALUE "SEQ".
006100     05  FILLER         PIC X(01)  VALUE SPACE.
006200     05  FILLER         PIC X(20)  VALUE "QUESTION-CODE".
006300     05  FILLER         PIC X(01)  VALUE SPACE.
006400     05  FILLER         PIC X(60)  VALUE "QUESTION-DESCRIPTION".
006500     05  FILLER         PIC X(01)  VALUE SPACE.
006600     05  FILLER         PIC X(03)  VALUE "ANS".
006700     05  FILLER         PIC X(01)  VALUE SPACE.
006800     05  FILLER         PIC X(60)  VALUE "ANSWER-VALUE".
006900
007000 01  DETAIL-LINE.
007100     05  PRINT-SEQ-NO        PIC ZZ9.
007200     05  FILLER              PIC X(01) VALUE SPACE.
007300     05  PRINT-QUESTION-CODE PIC X(20).
007400     05  FILLER              PIC X(01) VALUE SPACE.
007500     05  PRINT-QUESTION-DESC PIC X(60).
007600     05  FILLER              PIC X(01) VALUE SPACE.
007700     05  PRINT-HAS-ANSWER    PIC X(03).
007800     05  FILLER              PIC X(01) VALUE SPACE.
007900     05  PRINT-ANSWER-VALUE  PIC X(60).
008000 01  FILLER REDEFINES DETAIL-LINE.
008100     05  DETAIL-LINE-CHARS   PIC X(150).
008200
008250 01  WS-COUNTER-WORK.
008260     05  LINE-COUNT              PIC 9(03) COMP VALUE ZERO.
008270     05  PAGE-NUMBER             PIC 9(04) COMP VALUE ZERO.
008280 01  FILLER REDEFINES WS-COUNTER-WORK.
008290     05  WS-COUNTER-DISPLAY-VIEW PIC X(07).
008500 77  MAXIMUM-LINES           PIC 9(03) COMP VALUE 55.
008600
008700 77  WS-REQUEST-CODE         PIC X(01) VALUE "F".
008800 77  WS-SEARCH-CODE          PIC X(20).
008900 77  WS-FOUND-FLAG           PIC X(01).
009000     88  WS-ROW-FOUND            VALUE "Y".
009100 77  WS-FOUND-INDEX          PIC 9(03) COMP.

009110 01  WS-SUMMARY-FILE-STATUS       PIC X(02).
009120 01  FILLER REDEFINES WS-SUMMARY-FILE-STATUS.
009130     05  WS-SUMMARY-STATUS-1      PIC X(01).
009140     05  WS-SUMMARY-STATUS-2      PIC X(01).

009150 01  WS-TRACE-WORK.
009160     05  WS-TRACE-CODE           PIC X(20).
009170 01  FILLER REDEFINES WS-TRACE-WORK.
009180     05  WS-TRACE-CODE-LEFT      PIC X(10).
009190     05  WS-TRACE-CODE-RIGHT     PIC X(10).
009200
009300 LINKAGE SECTION.
009400
009500     COPY "WSQCTAB.CBL".
009600
009700     COPY "WSANTAB.CBL".
009800
009900     COPY "WSBRTAB.CBL".
010000
010100 PROCEDURE DIVISION USING QC-TABLE
010200                          QA-TABLE
010300                          BE-TABLE.
010400 PROGRAM-BEGIN.
010500     PERFORM OPENING-PROCEDURE.
010600     PERFORM PRINT-EACH-BRANCH-ENTRY
010700         VARYING BE-IDX FROM 1 BY 1
010800          UNTIL BE-IDX > BE-ENTRY-COUNT.
010900     PERFORM CLOSING-PROCEDURE.
011000
011100 PROGRAM-EXIT.
011200     EXIT PROGRAM.
011300
011400 OPENING-PROCEDURE.
011500     MOVE ZERO TO LINE-COUNT.
011600     MOVE ZERO TO PAGE-NUMBER.
011700     OPEN OUTPUT SUMMARY-REPORT-FILE.
011800
011900 CLOSING-PROCEDURE.
012000     IF PAGE-NUMBER > 0
012100         PERFORM FORM-FEED.
012200     CLOSE SUMMARY-REPORT-FILE.
012300
012400*---------------------------------------------------------------
012500* PRINT-EACH-BRANCH-ENTRY - LOOKS UP THE QUESTION DESCRIPTION
012600* IN QC-TABLE (THE CATALOG) AND FORMATS ONE DETAIL LINE.  THE
012700* DESCRIPTION AND ANSWER-VALUE ARE BOTH TRUNCATED TO THE
012800* REPORT'S 60-CHARACTER COLUMN WIDTH.
012900*---------------------------------------------------------------
013000 PRINT-EACH-BRANCH-ENTRY.
013100     IF LINE-COUNT > MAXIMUM-LINES OR PAGE-NUMBER = ZERO
013200         PERFORM START-NEW-PAGE.
013300
013400     MOVE BE-SEQUENCE-NO(BE-IDX) TO PRINT-SEQ-NO.
013500     MOVE BE-QUESTION-CODE(BE-IDX) TO PRINT-QUESTION-CODE.
013600     MOVE BE-QUESTION-CODE(BE-IDX) TO WS-SEARCH-CODE.
013700     MOVE "F" TO WS-REQUEST-CODE.
013800     CALL "QCATLK01" USING WS-REQUEST-CODE
013900                           WS-SEARCH-CODE
014000                           QC-TABLE
014100                           QA-TABLE
014200                           WS-FOUND-FLAG
014300                           WS-FOUND-INDEX.
014400     IF WS-ROW-FOUND
014500         SET QC-IDX TO WS-FOUND-INDEX
014600         MOVE QC-QUESTION-DESCRIPTION(QC-IDX)(1:60)
014700             TO PRINT-QUESTION-DESC
014800     ELSE
014850         MOVE SPACE TO PRINT-QUESTION-DESC
014870         MOVE BE-QUESTION-CODE(BE-IDX) TO WS-TRACE-CODE
014890         DISPLAY "QUESTION CODE NOT IN CATALOG - AC-0144 "
014895             WS-TRACE-CODE-LEFT WS-TRACE-CODE-RIGHT.
015000
015100     IF BE-ANSWER-YES(BE-IDX)
015200         MOVE "YES" TO PRINT-HAS-ANSWER
015300         MOVE BE-ANSWER-VALUE(BE-IDX)(1:60) TO PRINT-ANSWER-VALUE
015400     ELSE
015500         MOVE "NO " TO PRINT-HAS-ANSWER
015600         MOVE SPACE TO PRINT-ANSWER-VALUE.
015700
015800     MOVE DETAIL-LINE-CHARS TO SUMMARY-REPORT-RECORD.
015900     PERFORM WRITE-ONE-LINE.
016000
016100*---------------------------------------------------------------
016200* PRINTING ROUTINES - LIFTED FROM THE SALES REPORT'S PAGE
016300* MECHANICS, TRIMMED TO ONE DETAIL LINE PER WRITE (NO CONTROL-
016400* BREAK SUBTOTAL LINES TO INTERLEAVE).
016500*---------------------------------------------------------------
016600 WRITE-ONE-LINE.
016700     WRITE SUMMARY-REPORT-RECORD BEFORE ADVANCING 1.
016800     ADD 1 TO LINE-COUNT.
016900
017000 START-NEW-PAGE.
017100     IF PAGE-NUMBER > 0
017200         PERFORM FORM-FEED.
017300     ADD 1 TO PAGE-NUMBER.
017400     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER.
017500     MOVE TITLE-LINE TO SUMMARY-REPORT-RECORD.
017600     PERFORM WRITE-ONE-LINE.
017700     MOVE COLUMN-LINE TO SUMMARY-REPORT-RECORD.
017800     PERFORM WRITE-ONE-LINE.
017900     MOVE ZERO TO LINE-COUNT.
018000
018100 FORM-FEED.
018200     MOVE SPACE TO SUMMARY-REPORT-RECORD.
018300     WRITE SUMMARY-REPORT-RECORD
018400         BEFORE ADVANCING PAGE.
