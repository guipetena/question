000100*---------------------------------
000200* QUESTION-CATALOG master record.
000300* One row per catalog entry. The
000400* file is maintained off-line by
000500* the questionnaire-design tool;
000600* this run reads it, never writes
000700* it.
000800*---------------------------------
000900* 1999-02-11 RWB  INITIAL BUILD FOR THE TREE-WALK ENGINE.
001000* 1999-05-03 RWB  ADDED GUIDANCE-LINE TABLE (REQ AC-0118).
001100* 2001-09-24 JLT  WIDENED QUESTION-DESCRIPTION TO X(200).
001200*---------------------------------
001300 FD  QUESTION-FILE
001400     LABEL RECORDS ARE STANDARD.
001500
001600 01  QUESTION-RECORD.
001700     05  QH-QUESTION-ID              PIC X(20).
001800     05  QH-QUESTION-CODE            PIC X(20).
001900     05  QH-QUESTION-DESCRIPTION     PIC X(200).
002000     05  QH-CATEGORY-CODE            PIC X(20).
002100     05  QH-CATEGORY-DESCRIPTION     PIC X(100).
002200     05  QH-IS-MANDATORY             PIC X(01).
002300         88  QH-MANDATORY-YES            VALUE "Y".
002400         88  QH-MANDATORY-NO             VALUE "N".
002500     05  QH-IS-CREDIT-BOOKED         PIC X(01).
002600         88  QH-CREDIT-BOOKED-YES        VALUE "Y".
002700     05  QH-IS-DOCUMENT-MANDATORY    PIC X(01).
002800         88  QH-DOCUMENT-MANDATORY-YES   VALUE "Y".
002900     05  QH-IS-COMMENT-MANDATORY     PIC X(01).
003000         88  QH-COMMENT-MANDATORY-YES    VALUE "Y".
003100     05  QH-ANSWER-DATA-TYPE         PIC X(20).
003200         88  QH-TYPE-SIMPLE-TEXT         VALUE "simple-text".
003300         88  QH-TYPE-SIMPLE-TEXTAREA     VALUE "simple-textarea".
003400         88  QH-TYPE-BOOLEAN             VALUE "boolean".
003500         88  QH-TYPE-DATE                VALUE "date".
003600         88  QH-TYPE-DATETIME            VALUE "dateTime".
003700         88  QH-TYPE-AMOUNT              VALUE "amount".
003800         88  QH-TYPE-COMBO               VALUE "combo".
003900     05  QH-CHILD-QUESTION-CODE      PIC X(20).
004000     05  QH-ANSWER-COUNT             PIC 9(02).
004100     05  QH-GUIDANCE-LINES.
004200         10  QH-GUIDANCE-LINE OCCURS 5 TIMES
004300                 INDEXED BY QH-GUIDE-IDX.
004400             15  QH-GUIDANCE-TEXT    PIC X(200).
004500     05  FILLER                      PIC X(01).
