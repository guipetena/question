000100*---------------------------------
000200* SAVED-ANSWERS file.  Batch
000300* equivalent of the session's
000400* held progress - one row per
000500* question already answered in
000600* this session, as of the start
000700* of this run.  Rewritten in
000800* full (the merged set) at the
000900* end of every run.
001000*---------------------------------
001100* 1999-03-02 RWB  INITIAL BUILD.
001200* 1999-11-19 RWB  ADDED SA-CURRENCY FOR AMOUNT TYPE.
001300*---------------------------------
001400 FD  SAVED-ANSWER-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  SAVED-ANSWER-RECORD.
001800     05  SVA-QUESTION-CODE           PIC X(20).
001900     05  SVA-VALUE-TYPE              PIC X(01).
002000         88  SVA-TYPE-TEXT               VALUE "T".
002100         88  SVA-TYPE-BOOLEAN-CODE       VALUE "B".
002200         88  SVA-TYPE-DATE               VALUE "D".
002300         88  SVA-TYPE-DATETIME           VALUE "S".
002400         88  SVA-TYPE-AMOUNT             VALUE "A".
002500     05  SVA-TEXT-VALUE              PIC X(200).
002600     05  SVA-DATE-VALUE              PIC X(10).
002700     05  SVA-DATETIME-VALUE          PIC X(19).
002800     05  SVA-AMOUNT-VALUE            PIC S9(11)V99 COMP-3.
002900     05  SVA-CURRENCY                PIC X(03).
003000     05  FILLER                      PIC X(20).
