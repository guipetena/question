000100*---------------------------------
000200* In-memory BRANCH table.  Holds
000300* the reconstructed answered
000400* branch, root question first,
000500* one entry per question on the
000600* path.  Capped at 100 entries -
000700* matches the cycle-safety hop
000800* limit QTRWLK01 enforces so a
000900* bad CHILD-QUESTION-CODE link
001000* in the catalog can never drive
001100* this table past its bound.
001200*---------------------------------
001300 01  BE-TABLE.
001400     05  BE-ENTRY-COUNT              PIC 9(03) COMP.
001500     05  BE-ENTRY OCCURS 1 TO 100 TIMES
001600             DEPENDING ON BE-ENTRY-COUNT
001700             INDEXED BY BE-IDX.
001800         10  BE-SEQUENCE-NO           PIC 9(03).
001900         10  BE-QUESTION-CODE         PIC X(20).
002000         10  BE-HAS-ANSWER            PIC X(01).
002100             88  BE-ANSWER-YES            VALUE "Y".
002200             88  BE-ANSWER-NO             VALUE "N".
002300         10  BE-ANSWER-VALUE          PIC X(200).
002400         10  FILLER                   PIC X(19).
