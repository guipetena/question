000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. QMRGPR01.
000300 AUTHOR. T J WALLRICH.
000400 INSTALLATION. MIDSTATE DATA CENTER.
000500 DATE-WRITTEN. 05/10/99.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - QUESTIONNAIRE SUBSYSTEM.
000800*---------------------------------------------------------------
000900* QMRGPR01 - EDITED-BRANCH DETECTOR / MERGE-AND-PRUNE ENGINE.
001000*
001100* COMPARES THE INCOMING ANSWER BATCH (IN-TABLE) AGAINST THE
001200* PRIOR SAVED ANSWERS (SV-TABLE) TO FIND THE FIRST ANSWER THAT
001300* CHANGES WHICH QUESTION COMES NEXT - NOT MERELY A CHANGED
001400* VALUE, BUT ONE WHOSE RESOLVED CHILD QUESTION CODE IS
001500* DIFFERENT FROM WHAT THE OLD SAVED VALUE RESOLVED TO.  WHEN
001600* SUCH AN EDIT IS FOUND, EVERY SAVED ANSWER THAT FALLS BELOW
001700* THE OLD CHILD CODE IS DROPPED (THE SUBTREE NO LONGER
001800* APPLIES) BEFORE THE INCOMING BATCH IS OVERLAID ON TOP.
001900*
002000* THIS IS THE MOST INVOLVED PROGRAM IN THE SUBSYSTEM - IT
002100* FOLLOWS THE SAME BUILD-A-KEY / COMPARE-OLD-TO-NEW / REWRITE
002200* SHAPE THE VOUCHER REOPEN LOGIC USED, JUST AGAINST AN IN-
002300* MEMORY TABLE INSTEAD OF THE VOUCHER MASTER.
002400*
002500* CHANGE LOG
002600*---------------------------------------------------------------
002700* 05/10/99 TJW  AC-0160 INITIAL BUILD - PLAIN OVERLAY MERGE,
002800*               NO PRUNING YET.
002900* 06/28/99 TJW  AC-0163 FLOW-CHANGE DETECTION AND SUBTREE
003000*               PRUNING ADDED.
003100* 01/19/00 TJW  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM (THE
003200*               DATE/DATETIME VALUES ARE CARRIED AS TEXT, NOT
003300*               COMPARED AS DATES).  STAMP CONFIRMED.
003400* 03/05/01 JLT  AC-0201 A SAVED ANSWER WITH NO MATCHING
003500*               INCOMING ROW NO LONGER COUNTS AS "DIFFERENT" -
003600*               ONLY QUESTION CODES PRESENT IN BOTH LISTS ARE
003700*               CANDIDATES FOR THE FLOW-CHANGE SCAN.
003800* 09/18/01 JLT  AC-0211 STOPPED RESCANNING AFTER THE FIRST
003900*               FLOW-CHANGING EDIT WAS FOUND - WAS WALKING THE
004000*               REST OF THE INCOMING LIST FOR NOTHING.
004100*---------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900 01  WS-SCAN-WORK.
005000     05  WS-SCAN-PTR              PIC 9(03) COMP.
005100     05  WS-EDIT-FOUND-FLAG       PIC X(01).
005200         88  WS-EDIT-WAS-FOUND        VALUE "Y".
005300     05  WS-EDIT-QUESTION-CODE    PIC X(20).
005400     05  WS-EDIT-OLD-CHILD        PIC X(20).
005500     05  WS-EDIT-NEW-CHILD        PIC X(20).
005600 01  FILLER REDEFINES WS-SCAN-WORK.
005700     05  WS-SCAN-PTR-DISPLAY      PIC 9(03).
005800     05  FILLER                   PIC X(41).
005900
006000 01  WS-MATCH-WORK.
006100     05  WS-SAVED-ROW-FOUND-FLAG  PIC X(01).
006200         88  WS-SAVED-ROW-FOUND       VALUE "Y".
006300     05  WS-SAVED-MATCH-IDX       PIC 9(03) COMP.
006400     05  WS-SAVED-VALUE           PIC X(200).
006500     05  WS-INCOMING-VALUE        PIC X(200).
006550     05  FILLER                   PIC X(01).
006600
006700 01  WS-LOOKUP-WORK.
006710     05  WS-SEARCH-CODE           PIC X(20).
006720     05  WS-SAVED-PRESENT-FLAG    PIC X(01).
006730         88  WS-CODE-STILL-IN-SAVED   VALUE "Y".
006740 01  FILLER REDEFINES WS-LOOKUP-WORK.
006750     05  WS-LOOKUP-WORK-CHARS     PIC X(21).
006760
006770 01  WS-TRACE-LINE.
006780     05  WS-TRACE-CODE            PIC X(20).
006790 01  FILLER REDEFINES WS-TRACE-LINE.
006800     05  WS-TRACE-CODE-FIRST-HALF PIC X(10).
006810     05  WS-TRACE-CODE-LAST-HALF  PIC X(10).
007800
007900 LINKAGE SECTION.
008000
008100     COPY "WSQCTAB.CBL".
008200
008300     COPY "WSANTAB.CBL".
008400
008500     COPY "WSSVTAB.CBL".
008600
008700     COPY "WSINTAB.CBL".
008800
008900     COPY "WSMGTAB.CBL".
009000
009100     COPY "WSSBTAB.CBL".
009200
009300 01  LK-EDIT-DETECTED-FLAG        PIC X(01).
009400     88  LK-FLOW-CHANGE-DETECTED      VALUE "Y".
009500 01  LK-NEW-CHILD-CODE            PIC X(20).
009600
009700 PROCEDURE DIVISION USING QC-TABLE
009800                          QA-TABLE
009900                          SV-TABLE
010000                          IN-TABLE
010100                          MG-TABLE
010200                          SB-TABLE
010300                          LK-EDIT-DETECTED-FLAG
010400                          LK-NEW-CHILD-CODE.
010500 PROGRAM-BEGIN.
010600     MOVE "N" TO LK-EDIT-DETECTED-FLAG.
010700     MOVE SPACE TO LK-NEW-CHILD-CODE.
010800     MOVE "N" TO WS-EDIT-FOUND-FLAG.
010900     PERFORM SCAN-FOR-FLOW-CHANGE
011000         VARYING WS-SCAN-PTR FROM 1 BY 1
011100          UNTIL WS-SCAN-PTR > IN-ENTRY-COUNT
011200             OR WS-EDIT-WAS-FOUND.
011300
011400     MOVE ZERO TO MG-ENTRY-COUNT.
011500     IF WS-EDIT-WAS-FOUND
011600         MOVE "Y" TO LK-EDIT-DETECTED-FLAG
011700         MOVE WS-EDIT-NEW-CHILD TO LK-NEW-CHILD-CODE
011800         PERFORM PRUNE-OLD-SUBTREE.
011900
012000     PERFORM COPY-SAVED-TO-MERGED
012100         VARYING SV-IDX FROM 1 BY 1
012200          UNTIL SV-IDX > SV-ENTRY-COUNT.
012300
012400     PERFORM OVERLAY-ONE-INCOMING-ANSWER
012450         THRU OVERLAY-ONE-INCOMING-ANSWER-EXIT
012500         VARYING IN-IDX FROM 1 BY 1
012600          UNTIL IN-IDX > IN-ENTRY-COUNT.
012700
012800 PROGRAM-EXIT.
012900     EXIT PROGRAM.
013000
013100*---------------------------------------------------------------
013200* SCAN-FOR-FLOW-CHANGE - FOR EACH INCOMING ANSWER, FIND ITS
013300* SAVED COUNTERPART (IF ANY).  IF THE VALUES DIFFER, RESOLVE
013400* BOTH SIDES' NEXT-QUESTION CODE AND COMPARE THOSE INSTEAD OF
013500* THE RAW VALUES - A VALUE CHANGE THAT STILL LEADS TO THE SAME
013600* CHILD QUESTION IS NOT A FLOW CHANGE.
013700*---------------------------------------------------------------
013800 SCAN-FOR-FLOW-CHANGE.
013900     SET IN-IDX TO WS-SCAN-PTR.
014000     PERFORM FIND-SAVED-COUNTERPART.
014100     IF WS-SAVED-ROW-FOUND
014200         PERFORM BUILD-COMPARISON-VALUES
014300         IF WS-SAVED-VALUE NOT = WS-INCOMING-VALUE
014400             PERFORM RESOLVE-OLD-AND-NEW-CHILDREN
014500             IF WS-EDIT-OLD-CHILD NOT = WS-EDIT-NEW-CHILD
014600                 MOVE "Y" TO WS-EDIT-FOUND-FLAG
014700                 MOVE IN-QUESTION-CODE(IN-IDX)
014800                     TO WS-EDIT-QUESTION-CODE.
014900
015000 FIND-SAVED-COUNTERPART.
015100     MOVE "N" TO WS-SAVED-ROW-FOUND-FLAG.
015200     SET SV-IDX TO 1.
015300     SEARCH SV-ENTRY
015400         AT END
015500             MOVE "N" TO WS-SAVED-ROW-FOUND-FLAG
015600         WHEN SV-QUESTION-CODE(SV-IDX) = IN-QUESTION-CODE(IN-IDX)
015700             MOVE "Y" TO WS-SAVED-ROW-FOUND-FLAG
015800             SET WS-SAVED-MATCH-IDX TO SV-IDX.
015900
016000*---------------------------------------------------------------
016100* BUILD-COMPARISON-VALUES - PULLS THE ONE FIELD THAT ACTUALLY
016200* CARRIES THE ANSWER (BY VALUE-TYPE) OUT OF BOTH ROWS SO THEY
016300* CAN BE COMPARED AS PLAIN TEXT, WHATEVER THE UNDERLYING TYPE.
016400*---------------------------------------------------------------
016500 BUILD-COMPARISON-VALUES.
016600     SET SV-IDX TO WS-SAVED-MATCH-IDX.
016700     MOVE SPACE TO WS-SAVED-VALUE.
016800     MOVE SPACE TO WS-INCOMING-VALUE.
016900     IF SV-TYPE-DATE(SV-IDX)
017000         MOVE SV-DATE-VALUE(SV-IDX) TO WS-SAVED-VALUE(1:10)
017100     ELSE
017200     IF SV-TYPE-DATETIME(SV-IDX)
017300         MOVE SV-DATETIME-VALUE(SV-IDX) TO WS-SAVED-VALUE(1:19)
017400     ELSE
017500     IF SV-TYPE-AMOUNT(SV-IDX)
017600         MOVE SV-AMOUNT-VALUE(SV-IDX) TO WS-SAVED-VALUE(1:14)
017700     ELSE
017800         MOVE SV-TEXT-VALUE(SV-IDX) TO WS-SAVED-VALUE.
017900
018000     IF IN-TYPE-DATE(IN-IDX)
018100         MOVE IN-DATE-VALUE(IN-IDX) TO WS-INCOMING-VALUE(1:10)
018200     ELSE
018300     IF IN-TYPE-DATETIME(IN-IDX)
018400         MOVE IN-DATETIME-VALUE(IN-IDX) TO WS-INCOMING-VALUE(1:19)
018500     ELSE
018600     IF IN-TYPE-AMOUNT(IN-IDX)
018700         MOVE IN-AMOUNT-VALUE(IN-IDX) TO WS-INCOMING-VALUE(1:14)
018800     ELSE
018900         MOVE IN-TEXT-VALUE(IN-IDX) TO WS-INCOMING-VALUE.
019000
019100*---------------------------------------------------------------
019200* RESOLVE-OLD-AND-NEW-CHILDREN - CALLS QNXTQN01 ONCE FOR THE
019300* SAVED VALUE AND ONCE FOR THE INCOMING VALUE.  BOTH BLANK OR
019400* BOTH EQUAL MEANS NO FLOW CHANGE, LEFT FOR THE CALLER TO TEST.
019500*---------------------------------------------------------------
019600 RESOLVE-OLD-AND-NEW-CHILDREN.
019700     MOVE IN-QUESTION-CODE(IN-IDX) TO WS-SEARCH-CODE.
019800     CALL "QNXTQN01" USING WS-SEARCH-CODE
019900                           WS-SAVED-VALUE
020000                           WS-EDIT-OLD-CHILD
020100                           QC-TABLE
020200                           QA-TABLE.
020300     CALL "QNXTQN01" USING WS-SEARCH-CODE
020400                           WS-INCOMING-VALUE
020500                           WS-EDIT-NEW-CHILD
020600                           QC-TABLE
020700                           QA-TABLE.
020800
020900*---------------------------------------------------------------
021000* PRUNE-OLD-SUBTREE - COLLECT EVERY CODE BELOW THE OLD CHILD
021100* (IF ANY) AND DROP THOSE ROWS FROM SV-TABLE BY COMPACTING THE
021200* TABLE IN PLACE - THE SAME FORWARD-SHIFT-ON-DELETE IDIOM USED
021300* TO CLOSE A GAP IN A VOUCHER CONTROL TABLE.
021400*---------------------------------------------------------------
021500 PRUNE-OLD-SUBTREE.
021600     MOVE ZERO TO SB-ENTRY-COUNT.
021700     IF WS-EDIT-OLD-CHILD NOT = SPACE
021800         CALL "QSUBTR01" USING WS-EDIT-OLD-CHILD
021900                               QC-TABLE
022000                               QA-TABLE
022100                               SB-TABLE
022200         PERFORM REMOVE-PRUNED-ROWS
022300             UNTIL SB-ENTRY-COUNT = ZERO.
022400
022500*---------------------------------------------------------------
022600* REMOVE-PRUNED-ROWS - TAKES THE LAST CODE OFF SB-TABLE (THE
022700* PRUNE LIST), FINDS IT IN SV-TABLE IF STILL PRESENT, AND
022800* SHIFTS EVERY ROW BEHIND IT UP ONE TO CLOSE THE GAP.
022900*---------------------------------------------------------------
023000 REMOVE-PRUNED-ROWS.
023100     SET SB-IDX TO SB-ENTRY-COUNT.
023200     MOVE "N" TO WS-SAVED-PRESENT-FLAG.
023300     SET SV-IDX TO 1.
023400     SEARCH SV-ENTRY
023500         AT END
023600             MOVE "N" TO WS-SAVED-PRESENT-FLAG
023700         WHEN SV-QUESTION-CODE(SV-IDX) = SB-QUESTION-CODE(SB-IDX)
023800             MOVE "Y" TO WS-SAVED-PRESENT-FLAG
023900             SET WS-SAVED-MATCH-IDX TO SV-IDX.
024000
024100     IF WS-CODE-STILL-IN-SAVED
024200         PERFORM SHIFT-SAVED-ROWS-UP
024300             VARYING SV-IDX FROM WS-SAVED-MATCH-IDX BY 1
024400              UNTIL SV-IDX > SV-ENTRY-COUNT - 1
024500         SUBTRACT 1 FROM SV-ENTRY-COUNT.
024600
024700     SUBTRACT 1 FROM SB-ENTRY-COUNT.
024800
024900 SHIFT-SAVED-ROWS-UP.
025000     MOVE SV-ENTRY(SV-IDX + 1) TO SV-ENTRY(SV-IDX).
025100
025200*---------------------------------------------------------------
025300* COPY-SAVED-TO-MERGED - STARTING POINT FOR THE MERGE IS THE
025400* (POSSIBLY PRUNED) SAVED MAP, IN ITS ORIGINAL ORDER.
025500*---------------------------------------------------------------
025600 COPY-SAVED-TO-MERGED.
025700     SET MG-IDX TO SV-IDX.
025800     ADD 1 TO MG-ENTRY-COUNT
025900     MOVE SV-QUESTION-CODE(SV-IDX)     TO MG-QUESTION-CODE(MG-IDX)
026000     MOVE SV-VALUE-TYPE(SV-IDX)        TO MG-VALUE-TYPE(MG-IDX)
026100     MOVE SV-TEXT-VALUE(SV-IDX)        TO MG-TEXT-VALUE(MG-IDX)
026200     MOVE SV-DATE-VALUE(SV-IDX)        TO MG-DATE-VALUE(MG-IDX)
026300     MOVE SV-DATETIME-VALUE(SV-IDX)    TO
026310         MG-DATETIME-VALUE(MG-IDX)
026400     MOVE SV-AMOUNT-VALUE(SV-IDX)      TO MG-AMOUNT-VALUE(MG-IDX)
026500     MOVE SV-CURRENCY(SV-IDX)          TO MG-CURRENCY(MG-IDX)
026600     MOVE "Y"                          TO MG-KEEP-FLAG(MG-IDX).
026700
026800*---------------------------------------------------------------
026900* OVERLAY-ONE-INCOMING-ANSWER - INCOMING WINS ON A MATCHING
027000* CODE (REPLACE IN PLACE), OTHERWISE IT IS APPENDED.
027100*---------------------------------------------------------------
027200 OVERLAY-ONE-INCOMING-ANSWER.
027300     MOVE "N" TO WS-SAVED-PRESENT-FLAG.
027400     SET MG-IDX TO 1.
027500     SEARCH MG-ENTRY
027600         AT END
027700             MOVE "N" TO WS-SAVED-PRESENT-FLAG
027800         WHEN MG-QUESTION-CODE(MG-IDX) = IN-QUESTION-CODE(IN-IDX)
027900             MOVE "Y" TO WS-SAVED-PRESENT-FLAG
028000             SET WS-SAVED-MATCH-IDX TO MG-IDX.
028100
028200     IF WS-CODE-STILL-IN-SAVED
028300         SET MG-IDX TO WS-SAVED-MATCH-IDX
028400     ELSE
028500         IF MG-ENTRY-COUNT < 200
028600             ADD 1 TO MG-ENTRY-COUNT
028700             SET MG-IDX TO MG-ENTRY-COUNT
028800         ELSE
028850             MOVE IN-QUESTION-CODE(IN-IDX) TO WS-TRACE-CODE
028900             DISPLAY "MG-TABLE FULL - ANSWER DROPPED - AC-0163 "
028950                 WS-TRACE-CODE-FIRST-HALF WS-TRACE-CODE-LAST-HALF
029000             GO TO OVERLAY-ONE-INCOMING-ANSWER-EXIT.
029100
029200     MOVE IN-QUESTION-CODE(IN-IDX)     TO MG-QUESTION-CODE(MG-IDX)
029300     MOVE IN-VALUE-TYPE(IN-IDX)        TO MG-VALUE-TYPE(MG-IDX)
029400     MOVE IN-TEXT-VALUE(IN-IDX)        TO MG-TEXT-VALUE(MG-IDX)
029500     MOVE IN-DATE-VALUE(IN-IDX)        TO MG-DATE-VALUE(MG-IDX)
029600     MOVE IN-DATETIME-VALUE(IN-IDX)    TO
029610         MG-DATETIME-VALUE(MG-IDX)
029700     MOVE IN-AMOUNT-VALUE(IN-IDX)      TO MG-AMOUNT-VALUE(MG-IDX)
029800     MOVE IN-CURRENCY(IN-IDX)          TO MG-CURRENCY(MG-IDX)
029900     MOVE "Y"                          TO MG-KEEP-FLAG(MG-IDX).
030000 OVERLAY-ONE-INCOMING-ANSWER-EXIT.
030100     EXIT.
