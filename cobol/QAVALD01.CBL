000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. QAVALD01.
000300 AUTHOR. R W BRANNAN.
000400 INSTALLATION. MIDSTATE DATA CENTER.
000500 DATE-WRITTEN. 03/15/99.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - QUESTIONNAIRE SUBSYSTEM.
000800*---------------------------------------------------------------
000900* QAVALD01 - ANSWER VALIDATOR.
001000*
001100* CALLED ONCE PER ENTRY IN IN-TABLE (THE NORMALIZED INCOMING
001200* ANSWERS) BY QSTRUN01.  LOOKS UP THE QUESTION THE ANSWER AT
001300* LK-VALIDATE-INDEX BELONGS TO AND CHECKS ITS VALUE AGAINST
001400* THE QUESTION'S DECLARED ANSWER-DATA-TYPE.  SETS
001500* IN-IS-VALID(LK-VALIDATE-INDEX) TO "Y" OR "N" - NOTHING ELSE
001600* IN THE TABLE IS CHANGED.
001700*
001800* THE DATE/DATETIME CALENDAR CHECK (LEAP YEAR ETC.) REUSES THE
001900* CCYY/MM/DD SPLIT-AND-VALIDATE LOGIC ORIGINALLY WRITTEN FOR
002000* THE VOUCHER AND SALES-REPORT DATE ROUTINES, ADAPTED HERE FOR
002100* THE DASHED ISO FORM (CCYY-MM-DD) CARRIED IN SA-DATE-VALUE
002200* RATHER THAN THE OLD MM/DD/CCYY KEYED-ENTRY FORM.
002300*
002400* CHANGE LOG
002500*---------------------------------------------------------------
002600* 03/15/99 RWB  AC-0151 INITIAL BUILD - MANDATORY, SIMPLE-TEXT,
002700*               BOOLEAN AND COMBO CHECKS ONLY.
002800* 05/20/99 RWB  AC-0162 DATE CHECK ADDED - LEAP YEAR RULE
002900*               LIFTED FROM DATE05 AND RE-KEYED FOR THE DASHED
003000*               ISO FORMAT.
003100* 09/02/99 JLT  AC-0162 DATETIME CHECK ADDED - TIME PORTION
003200*               RANGE-CHECKED, NO CALENDAR MATH NEEDED THERE.
003300* 01/18/00 JLT  Y2K - CONFIRMED THE CENTURY (CC) DIGITS COME
003400*               DIRECTLY FROM THE SUBMITTED 4-DIGIT YEAR, NO
003500*               2-DIGIT WINDOWING IN THIS PROGRAM.
003600* 04/11/00 RWB  AC-0174 AMOUNT CHECK ADDED - REQUIRES A
003700*               NON-BLANK CURRENCY, NO ISO-4217 TABLE LOOKUP
003800*               (QA HAS NOT ASKED FOR ONE).
003900* 10/03/01 JLT  AC-0206 UNLISTED ANSWER-DATA-TYPE NOW FAILS
004000*               VALIDATION OUTRIGHT - WAS FALLING THROUGH AS
004100*               A PASS, FLAGGED BY AUDIT.
004200*---------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000 01  WS-DATE-WORK.
005100     05  WS-DATE-CCYY             PIC 9(04).
005200     05  WS-DATE-DASH-1           PIC X(01).
005300     05  WS-DATE-MM               PIC 9(02).
005400     05  WS-DATE-DASH-2           PIC X(01).
005500     05  WS-DATE-DD               PIC 9(02).
005600 01  FILLER REDEFINES WS-DATE-WORK.
005700     05  WS-DATE-ALL-CHARS        PIC X(10).
005800
005900 01  WS-TIME-WORK.
006000     05  WS-TIME-HH               PIC 9(02).
006100     05  WS-TIME-COLON-1          PIC X(01).
006200     05  WS-TIME-MM               PIC 9(02).
006300     05  WS-TIME-COLON-2          PIC X(01).
006400     05  WS-TIME-SS               PIC 9(02).
006500 01  FILLER REDEFINES WS-TIME-WORK.
006600     05  WS-TIME-ALL-CHARS        PIC X(08).
006700
006800 77  WS-DATE-IS-NUMERIC-MM        PIC X(01).
006900     88  WS-NUMERIC-MM-OK             VALUE "Y".
007000 77  WS-DATE-IS-NUMERIC-DD        PIC X(01).
007100     88  WS-NUMERIC-DD-OK             VALUE "Y".
007200 77  WS-DATE-IS-NUMERIC-CCYY      PIC X(01).
007300     88  WS-NUMERIC-CCYY-OK           VALUE "Y".
007400
007500 77  WS-LEAP-QUOTIENT             PIC 9(04) COMP.
007600 77  WS-LEAP-REMAINDER            PIC 9(04) COMP.
007700
007800 77  WS-FORMAT-IS-VALID           PIC X(01).
007900     88  WS-FORMAT-OK                 VALUE "Y".
008000
008100 77  WS-CALENDAR-IS-VALID         PIC X(01).
008200     88  WS-CALENDAR-OK               VALUE "Y".
008300
008400 77  WS-ANSWER-CODE-FOUND         PIC X(01).
008500     88  WS-ANSWER-CODE-MATCHED       VALUE "Y".
008550 77  WS-QUESTION-FOUND-FLAG       PIC X(01).
008560     88  LK-QUESTION-FOUND-LOCAL      VALUE "Y".
008570 77  WS-MANDATORY-FAILED-FLAG     PIC X(01).
008580     88  WS-MANDATORY-FAILED          VALUE "Y".
008600
008610 01  WS-TRACE-LINE.
008620     05  WS-TRACE-QUESTION-CODE   PIC X(20).
008630 01  FILLER REDEFINES WS-TRACE-LINE.
008640     05  WS-TRACE-CODE-FIRST-HALF PIC X(10).
008650     05  WS-TRACE-CODE-LAST-HALF  PIC X(10).
008660
008700 LINKAGE SECTION.
008800
008900 01  LK-VALIDATE-INDEX            PIC 9(03) COMP.
009000
009100     COPY "WSQCTAB.CBL".
009200
009300     COPY "WSANTAB.CBL".
009400
009500     COPY "WSINTAB.CBL".
009600
009700 PROCEDURE DIVISION USING LK-VALIDATE-INDEX
009800                          QC-TABLE
009900                          QA-TABLE
010000                          IN-TABLE.
010100 PROGRAM-BEGIN.
010200     SET IN-IDX TO LK-VALIDATE-INDEX.
010300     PERFORM FIND-THE-QUESTION.
010400     IF NOT LK-QUESTION-FOUND-LOCAL
010500         MOVE "N" TO IN-IS-VALID(IN-IDX)
010600     ELSE
010700         PERFORM VALIDATE-THE-ANSWER.
010800
010900 PROGRAM-EXIT.
011000     EXIT PROGRAM.
011100
011200 FIND-THE-QUESTION.
011300     MOVE "N" TO WS-QUESTION-FOUND-FLAG.
011400     SET QC-IDX TO 1.
011500     SEARCH QC-ENTRY
011600         AT END
011700             MOVE "N" TO WS-QUESTION-FOUND-FLAG
011800         WHEN QC-QUESTION-CODE(QC-IDX) = IN-QUESTION-CODE(IN-IDX)
011900             MOVE "Y" TO WS-QUESTION-FOUND-FLAG.
012000
012100*---------------------------------------------------------------
012200* VALIDATE-THE-ANSWER - MANDATORY CHECK FIRST, THEN BRANCH ON
012300* THE QUESTION'S ANSWER-DATA-TYPE.  UNLISTED TYPE ALWAYS FAILS.
012400*---------------------------------------------------------------
012500 VALIDATE-THE-ANSWER.
012600     PERFORM EDIT-MANDATORY-RULE.
012700     IF IN-IS-VALID(IN-IDX) = "N" AND WS-MANDATORY-FAILED
012800         NEXT SENTENCE
012900     ELSE
013000     IF QC-TYPE-SIMPLE-TEXT(QC-IDX)
013100      OR QC-TYPE-SIMPLE-TEXTAREA(QC-IDX)
013200         PERFORM EDIT-SIMPLE-TEXT
013300     ELSE
013400     IF QC-TYPE-BOOLEAN(QC-IDX) OR QC-TYPE-COMBO(QC-IDX)
013500         PERFORM EDIT-CODED-VALUE
013600     ELSE
013700     IF QC-TYPE-DATE(QC-IDX)
013800         PERFORM EDIT-DATE-VALUE
013900     ELSE
014000     IF QC-TYPE-DATETIME(QC-IDX)
014100         PERFORM EDIT-DATETIME-VALUE
014200     ELSE
014300     IF QC-TYPE-AMOUNT(QC-IDX)
014400         PERFORM EDIT-AMOUNT-VALUE
014500     ELSE
014550         MOVE IN-QUESTION-CODE(IN-IDX) TO WS-TRACE-QUESTION-CODE
014560         DISPLAY "UNLISTED ANSWER-DATA-TYPE - AC-0206 "
014570             WS-TRACE-CODE-FIRST-HALF WS-TRACE-CODE-LAST-HALF
014600         MOVE "N" TO IN-IS-VALID(IN-IDX).
014700
014800*---------------------------------------------------------------
014900* MANDATORY CHECK - A BLANK VALUE IS ONLY ACCEPTABLE WHEN THE
015000* QUESTION IS NOT MANDATORY.  "BLANK" MEANS THE TEXT VALUE IS
015100* SPACES FOR TEXT/CODED TYPES, OR ZERO/SPACES FOR THE DATE,
015200* DATETIME AND AMOUNT CARRIERS.
015300*---------------------------------------------------------------
015400 EDIT-MANDATORY-RULE.
015500     MOVE "N" TO WS-MANDATORY-FAILED-FLAG.
015600     MOVE "Y" TO IN-IS-VALID(IN-IDX).
015700     IF IN-TEXT-VALUE(IN-IDX) = SPACE
015800      AND IN-DATE-VALUE(IN-IDX) = SPACE
015900      AND IN-DATETIME-VALUE(IN-IDX) = SPACE
016000      AND IN-AMOUNT-VALUE(IN-IDX) = ZERO
016100         IF QC-MANDATORY-YES(QC-IDX)
016200             MOVE "N" TO IN-IS-VALID(IN-IDX)
016300             MOVE "Y" TO WS-MANDATORY-FAILED-FLAG.
016400
016500 EDIT-SIMPLE-TEXT.
016600     IF IN-TEXT-VALUE(IN-IDX) = SPACE
016700         MOVE "N" TO IN-IS-VALID(IN-IDX)
016800     ELSE
016900         MOVE "Y" TO IN-IS-VALID(IN-IDX).
017000
017100*---------------------------------------------------------------
017200* EDIT-CODED-VALUE - BOOLEAN AND COMBO SHARE ONE RULE: THE
017300* SUBMITTED TEXT VALUE MUST MATCH ONE OF THIS QUESTION'S
017400* ANSWER-CODE ROWS IN QA-TABLE.
017500*---------------------------------------------------------------
017600 EDIT-CODED-VALUE.
017700     MOVE "N" TO WS-ANSWER-CODE-FOUND.
017800     SET QA-IDX TO 1.
017900     PERFORM TEST-ONE-ANSWER-CODE
018000         VARYING QA-IDX FROM 1 BY 1
018100          UNTIL QA-IDX > QA-ENTRY-COUNT
018200             OR WS-ANSWER-CODE-MATCHED.
018300
018400     IF WS-ANSWER-CODE-MATCHED
018500         MOVE "Y" TO IN-IS-VALID(IN-IDX)
018600     ELSE
018700         MOVE "N" TO IN-IS-VALID(IN-IDX).
018800
018900 TEST-ONE-ANSWER-CODE.
019000     IF QA-PARENT-QUESTION-CODE(QA-IDX) = QC-QUESTION-CODE(QC-IDX)
019100      AND QA-ANSWER-CODE(QA-IDX) = IN-TEXT-VALUE(IN-IDX)
019200         MOVE "Y" TO WS-ANSWER-CODE-FOUND.
019300
019400*---------------------------------------------------------------
019500* EDIT-DATE-VALUE - THE SUBMITTED TEXT MUST BE A WELL-FORMED
019600* CCYY-MM-DD ISO CALENDAR DATE.
019700*---------------------------------------------------------------
019800 EDIT-DATE-VALUE.
019900     PERFORM SPLIT-THE-DATE-PART.
020000     PERFORM EDIT-DATE-FORMAT.
020100     IF WS-FORMAT-OK
020200         PERFORM CHECK-DATE-CALENDAR
020300         IF WS-CALENDAR-OK
020400             MOVE "Y" TO IN-IS-VALID(IN-IDX)
020500         ELSE
020600             MOVE "N" TO IN-IS-VALID(IN-IDX)
020700     ELSE
020800         MOVE "N" TO IN-IS-VALID(IN-IDX).
020900
021000 SPLIT-THE-DATE-PART.
021100     MOVE IN-DATE-VALUE(IN-IDX)(1:10) TO WS-DATE-ALL-CHARS.
021200
021300*---------------------------------------------------------------
021400* EDIT-DATE-FORMAT - DASHES IN POSITION, ALL OTHER POSITIONS
021500* NUMERIC.  A NON-NUMERIC CCYY, MM OR DD FAILS HERE BEFORE ANY
021600* RANGE CHECK IS ATTEMPTED.
021700*---------------------------------------------------------------
021800 EDIT-DATE-FORMAT.
021900     MOVE "Y" TO WS-FORMAT-IS-VALID.
022000     IF WS-DATE-DASH-1 NOT = "-" OR WS-DATE-DASH-2 NOT = "-"
022100         MOVE "N" TO WS-FORMAT-IS-VALID
022200     ELSE
022300         IF WS-DATE-ALL-CHARS(1:4) IS NOT NUMERIC
022400          OR WS-DATE-ALL-CHARS(6:2) IS NOT NUMERIC
022500          OR WS-DATE-ALL-CHARS(9:2) IS NOT NUMERIC
022600             MOVE "N" TO WS-FORMAT-IS-VALID.
022700
022800*---------------------------------------------------------------
022900* CHECK-DATE-CALENDAR - MONTH/DAY RANGE AND LEAP-YEAR LOGIC,
023000* ADAPTED FROM THE SHOP'S MMDDCCYY CHECK-DATE ROUTINE (LEAP
023100* YEAR: DIVISIBLE BY 400, OR BY 4 BUT NOT BY 100).
023200*---------------------------------------------------------------
023300 CHECK-DATE-CALENDAR.
023400     MOVE "Y" TO WS-CALENDAR-IS-VALID.
023500     IF WS-DATE-MM < 1 OR WS-DATE-MM > 12
023600         MOVE "N" TO WS-CALENDAR-IS-VALID
023700     ELSE
023800     IF WS-DATE-DD < 1 OR WS-DATE-DD > 31
023900         MOVE "N" TO WS-CALENDAR-IS-VALID
024000     ELSE
024100     IF (WS-DATE-DD > 30) AND
024200        (WS-DATE-MM = 2 OR 4 OR 6 OR 9 OR 11)
024300         MOVE "N" TO WS-CALENDAR-IS-VALID
024400     ELSE
024500     IF WS-DATE-DD > 29 AND WS-DATE-MM = 2
024600         MOVE "N" TO WS-CALENDAR-IS-VALID
024700     ELSE
024800     IF WS-DATE-DD = 29 AND WS-DATE-MM = 2
024900         DIVIDE WS-DATE-CCYY BY 400 GIVING WS-LEAP-QUOTIENT
025000                REMAINDER WS-LEAP-REMAINDER
025100         IF WS-LEAP-REMAINDER = 0
025200             MOVE "Y" TO WS-CALENDAR-IS-VALID
025300         ELSE
025400             DIVIDE WS-DATE-CCYY BY 100 GIVING WS-LEAP-QUOTIENT
025500                    REMAINDER WS-LEAP-REMAINDER
025600             IF WS-LEAP-REMAINDER = 0
025700                 MOVE "N" TO WS-CALENDAR-IS-VALID
025800             ELSE
025900                 DIVIDE WS-DATE-CCYY BY 4 GIVING WS-LEAP-QUOTIENT
026000                        REMAINDER WS-LEAP-REMAINDER
026100                 IF WS-LEAP-REMAINDER = 0
026200                     MOVE "Y" TO WS-CALENDAR-IS-VALID
026300                 ELSE
026400                     MOVE "N" TO WS-CALENDAR-IS-VALID.
026500
026600*---------------------------------------------------------------
026700* EDIT-DATETIME-VALUE - CCYY-MM-DDTHH:MM:SS.  DATE PORTION
026800* USES THE SAME FORMAT/CALENDAR CHECKS AS EDIT-DATE-VALUE; THE
026900* TIME PORTION IS A PLAIN RANGE CHECK, NO CALENDAR MATH NEEDED.
027000*---------------------------------------------------------------
027100 EDIT-DATETIME-VALUE.
027200     MOVE IN-DATETIME-VALUE(IN-IDX)(1:10) TO WS-DATE-ALL-CHARS.
027300     PERFORM EDIT-DATE-FORMAT.
027400     IF WS-FORMAT-OK
027500      AND IN-DATETIME-VALUE(IN-IDX)(11:1) = "T"
027600         PERFORM CHECK-DATE-CALENDAR
027700         IF WS-CALENDAR-OK
027800             PERFORM EDIT-TIME-PART
027900         ELSE
028000             MOVE "N" TO IN-IS-VALID(IN-IDX)
028100     ELSE
028200         MOVE "N" TO IN-IS-VALID(IN-IDX).
028300
028400 EDIT-TIME-PART.
028500     MOVE IN-DATETIME-VALUE(IN-IDX)(12:8) TO WS-TIME-ALL-CHARS.
028600     IF WS-TIME-COLON-1 NOT = ":" OR WS-TIME-COLON-2 NOT = ":"
028700         MOVE "N" TO IN-IS-VALID(IN-IDX)
028800     ELSE
028900     IF WS-TIME-ALL-CHARS(1:2) IS NOT NUMERIC
029000      OR WS-TIME-ALL-CHARS(4:2) IS NOT NUMERIC
029100      OR WS-TIME-ALL-CHARS(7:2) IS NOT NUMERIC
029200         MOVE "N" TO IN-IS-VALID(IN-IDX)
029300     ELSE
029400     IF WS-TIME-HH > 23 OR WS-TIME-MM > 59 OR WS-TIME-SS > 59
029500         MOVE "N" TO IN-IS-VALID(IN-IDX)
029600     ELSE
029700         MOVE "Y" TO IN-IS-VALID(IN-IDX).
029800
029900*---------------------------------------------------------------
030000* EDIT-AMOUNT-VALUE - THE VALIDATOR ITSELF DOES NO ROUNDING;
030100* THE AMOUNT IS ACCEPTED AS SUBMITTED.  ONLY REQUIREMENT IS A
030200* NON-BLANK CURRENCY CODE - NO ISO-4217 WHITELIST.
030300*---------------------------------------------------------------
030400 EDIT-AMOUNT-VALUE.
030500     IF IN-CURRENCY(IN-IDX) = SPACE
030600         MOVE "N" TO IN-IS-VALID(IN-IDX)
030700     ELSE
030800         MOVE "Y" TO IN-IS-VALID(IN-IDX).
