000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. QANORM01.
000300 AUTHOR. M K EDSALL.
000400 INSTALLATION. MIDSTATE DATA CENTER.
000500 DATE-WRITTEN. 03/02/99.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - QUESTIONNAIRE SUBSYSTEM.
000800*---------------------------------------------------------------
000900* QANORM01 - ANSWER-LIST NORMALIZER.
001000*
001100* READS INCOMING-ANSWER-FILE FROM TOP TO BOTTOM, ONE SUBMITTED
001200* ANSWER PER LINE, AND BUILDS THE IN-MEMORY IN-TABLE IN THE
001300* SAME ORDER THE ANSWERS WERE SUBMITTED.  THE ONLY EDIT MADE
001400* HERE IS TRIMMING THE QUESTION CODE OF LEADING/TRAILING
001500* SPACES - EVERY OTHER FIELD IS COPIED THROUGH UNCHANGED.
001600* TYPE-SPECIFIC VALIDATION IS NOT DONE HERE - SEE QAVALD01,
001700* CALLED SEPARATELY BY QSTRUN01 FOR EACH ENTRY THIS PROGRAM
001800* BUILDS.
001900*
002000* (THE FRONT END COLLAPSES ITS TWO SUBMISSION SHAPES - THE
002100* "ANSWERS" LIST AND THE OLDER "COMBO-QUESTIONS" LIST - INTO
002200* ONE SUBMITTED-ANSWER RECORD BEFORE INCOMING-ANSWER-FILE IS
002300* EVER BUILT, SO THIS PROGRAM NEVER SEES THAT DISTINCTION.)
002400*
002500* CHANGE LOG
002600*---------------------------------------------------------------
002700* 03/02/99 MKE  AC-0151 INITIAL BUILD.
002800* 07/14/99 MKE  AC-0151 TRIM-QUESTION-CODE PULLED OUT AS ITS
002900*               OWN PARAGRAPH - WAS INLINE, HARD TO READ.
003000* 01/18/00 MKE  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM,
003100*               NOTHING TO CHANGE. STAMP CONFIRMED FOR THE
003200*               FILE HEADER.
003300* 08/30/00 JLT  AC-0188 IN-TABLE NOW CAPPED AT 200 ENTRIES
003400*               WITH A DISPLAY WARNING ON OVERFLOW RATHER THAN
003500*               AN ABEND - MATCHES THE CATALOG TABLE'S LIMIT.
003600*---------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     COPY "SLINCOM.CBL".
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900     COPY "FDINCOM.CBL".
005000
005100 WORKING-STORAGE SECTION.
005200
005300 01  WS-INCOMING-FILE-STATUS      PIC X(02).
005400 01  FILLER REDEFINES WS-INCOMING-FILE-STATUS.
005500     05  WS-INCOMING-STATUS-1     PIC X(01).
005600     05  WS-INCOMING-STATUS-2     PIC X(01).
005700
005800 77  WS-INCOMING-FILE-AT-END      PIC X(01) VALUE "N".
005900
006000 01  WS-TRIM-WORK.
006100     05  WS-TRIM-SOURCE           PIC X(20).
006200     05  WS-TRIM-SOURCE-CHARS REDEFINES WS-TRIM-SOURCE.
006300         10  WS-TRIM-CHAR         PIC X(01) OCCURS 20 TIMES.
006400     05  WS-TRIM-START            PIC 9(02) COMP.
006450     05  WS-TRIM-LENGTH           PIC 9(02) COMP.
006460     05  WS-TRIM-RESULT           PIC X(20).
006600
006700 01  WS-OVERFLOW-FLAG             PIC X(01) VALUE "N".
006800     88  WS-TABLE-IS-FULL             VALUE "Y".
006900
006920
006930 01  WS-TRACE-LINE.
006940     05  WS-TRACE-QUESTION-CODE   PIC X(20).
006950 01  FILLER REDEFINES WS-TRACE-LINE.
006960     05  WS-TRACE-CODE-FIRST-HALF PIC X(10).
006970     05  WS-TRACE-CODE-LAST-HALF  PIC X(10).
006980
007000 LINKAGE SECTION.
007100
007200     COPY "WSINTAB.CBL".
007300
007400 PROCEDURE DIVISION USING IN-TABLE.
007500 PROGRAM-BEGIN.
007600     PERFORM OPENING-PROCEDURE.
007700     PERFORM MAIN-PROCESS.
007800     PERFORM CLOSING-PROCEDURE.
007900
008000 PROGRAM-EXIT.
008100     EXIT PROGRAM.
008200
008300 OPENING-PROCEDURE.
008400     MOVE ZERO TO IN-ENTRY-COUNT.
008500     MOVE "N" TO WS-OVERFLOW-FLAG.
008600     OPEN INPUT INCOMING-ANSWER-FILE.
008700
008800 CLOSING-PROCEDURE.
008900     CLOSE INCOMING-ANSWER-FILE.
009000
009100 MAIN-PROCESS.
009200     PERFORM NORMALIZE-ALL-ANSWERS.
009300
009400 NORMALIZE-ALL-ANSWERS.
009500     PERFORM READ-NEXT-INCOMING.
009600     PERFORM NORMALIZE-ONE-ANSWER
009700         UNTIL WS-INCOMING-FILE-AT-END = "Y".
009800
009900 READ-NEXT-INCOMING.
010000     MOVE "N" TO WS-INCOMING-FILE-AT-END.
010100     READ INCOMING-ANSWER-FILE
010200         AT END MOVE "Y" TO WS-INCOMING-FILE-AT-END.
010300
010400 NORMALIZE-ONE-ANSWER.
010500     IF IN-ENTRY-COUNT > 199
010600         MOVE "Y" TO WS-OVERFLOW-FLAG
010700         MOVE INA-QUESTION-CODE TO WS-TRACE-QUESTION-CODE
010750         IF WS-TABLE-IS-FULL
010800             DISPLAY "IN-TABLE FULL - ANSWER DROPPED - AC-0188 "
010850                 WS-TRACE-QUESTION-CODE
010900     ELSE
011000         ADD 1 TO IN-ENTRY-COUNT
011100         SET IN-IDX TO IN-ENTRY-COUNT
011200         PERFORM BUILD-ONE-IN-ENTRY.
011300
011400     PERFORM READ-NEXT-INCOMING.
011500
011600 BUILD-ONE-IN-ENTRY.
011700     MOVE INA-QUESTION-CODE TO WS-TRIM-SOURCE.
011800     PERFORM TRIM-QUESTION-CODE.
011900     MOVE WS-TRIM-SOURCE       TO IN-QUESTION-CODE(IN-IDX).
012000     MOVE INA-VALUE-TYPE       TO IN-VALUE-TYPE(IN-IDX).
012100     MOVE INA-TEXT-VALUE       TO IN-TEXT-VALUE(IN-IDX).
012200     MOVE INA-DATE-VALUE       TO IN-DATE-VALUE(IN-IDX).
012300     MOVE INA-DATETIME-VALUE   TO IN-DATETIME-VALUE(IN-IDX).
012400     MOVE INA-AMOUNT-VALUE     TO IN-AMOUNT-VALUE(IN-IDX).
012500     MOVE INA-CURRENCY         TO IN-CURRENCY(IN-IDX).
012600     MOVE "N"                 TO IN-IS-VALID(IN-IDX).
012700
012800*---------------------------------------------------------------
012900* TRIM-QUESTION-CODE - LEFT-JUSTIFIES WS-TRIM-SOURCE, STRIPPING
013000* LEADING AND TRAILING SPACES.  NO FUNCTION TRIM IN THIS SHOP -
013100* REFERENCE MODIFICATION ONLY.
013200*---------------------------------------------------------------
013300 TRIM-QUESTION-CODE.
013400     MOVE 1 TO WS-TRIM-START.
013500     PERFORM FIND-FIRST-NON-SPACE
013600         UNTIL WS-TRIM-START > 20
013700            OR WS-TRIM-CHAR(WS-TRIM-START) NOT = SPACE.
013800
013900     MOVE SPACE TO WS-TRIM-RESULT.
013950     IF WS-TRIM-START > 20
014000         CONTINUE
014100     ELSE
014200         COMPUTE WS-TRIM-LENGTH = 21 - WS-TRIM-START
014300         MOVE WS-TRIM-SOURCE(WS-TRIM-START:WS-TRIM-LENGTH)
014400             TO WS-TRIM-RESULT.
014450     MOVE WS-TRIM-RESULT TO WS-TRIM-SOURCE.
014900
015000 FIND-FIRST-NON-SPACE.
015100     ADD 1 TO WS-TRIM-START.
