000100*---------------------------------
000200* INCOMING-ANSWERS file - input
000300* only, one per batch run.
000400*---------------------------------
000500     SELECT INCOMING-ANSWER-FILE
000600         ASSIGN TO "INCOMANS"
000700         ORGANIZATION IS LINE SEQUENTIAL
000800         FILE STATUS IS WS-INCOMING-FILE-STATUS.
