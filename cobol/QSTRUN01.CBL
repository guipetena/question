000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. QSTRUN01.
000300 AUTHOR. R W BRANNAN.
000400 INSTALLATION. MIDSTATE DATA CENTER.
000500 DATE-WRITTEN. 02/11/99.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - QUESTIONNAIRE SUBSYSTEM.
000800*---------------------------------------------------------------
000900* QSTRUN01 - QUESTIONNAIRE BATCH RUN DRIVER.
001000*
001100* ONE BATCH RUN OF THE QUESTIONNAIRE ENGINE, STANDING IN FOR
001200* WHAT USED TO BE A SEPARATE HTTP REQUEST TO THE ON-LINE
001300* SCREEN HANDLER.  LOADS THE CATALOG, NORMALIZES AND VALIDATES
001400* WHATEVER ANSWERS CAME IN ON THIS RUN, MERGES THEM WITH THE
001500* PRIOR SAVED ANSWERS (DETECTING AN EDIT THAT CHANGES THE
001600* FLOW), AND EITHER NAMES THE NEXT QUESTION TO ASK OR - IF THE
001700* QUESTIONNAIRE IS COMPLETE - PRINTS THE SUMMARY REPORT.
001800*
001900* THIS PROGRAM REPLACES THE OLD ON-LINE MENU SHELL - IT DOES
002000* NOT PROMPT AN OPERATOR, IT SIMPLY DRIVES THE SUBPROGRAM CHAIN
002100* ONCE PER RUN AND STOPS.
002200*
002300* CHANGE LOG
002400*---------------------------------------------------------------
002500* 02/11/99 RWB  AC-0150 INITIAL BUILD - CATALOG LOAD AND
002600*               NORMALIZE ONLY, NEXT-QUESTION ALWAYS FIRST
002700*               CATALOG ENTRY (PLACEHOLDER PENDING THE MERGE
002800*               ENGINE).
002900* 04/02/99 RWB  AC-0158 VALIDATION, MERGE AND TREE-WALK WIRED
003000*               IN - FULL END-TO-END FLOW NOW IN PLACE.
003100* 01/20/00 RWB  Y2K - NO DATE ARITHMETIC IN THIS PROGRAM.
003200*               STAMP CONFIRMED FOR THE FILE HEADER.
003300* 04/18/00 JLT  AC-0170 INVALID INCOMING ANSWERS ARE NOW
003400*               DROPPED BEFORE THE MERGE RATHER THAN PASSED
003500*               THROUGH - NO DISPOSITION FOR A FAILED ANSWER
003600*               WAS EVER DEFINED FOR BATCH MODE.
003700* 11/07/01 JLT  AC-0212 SAVED-ANSWER-FILE IS ONLY REWRITTEN
003800*               WHEN INCOMING ANSWERS WERE ACTUALLY PROCESSED -
003900*               A ZERO-ANSWER RUN (NEXT-QUESTION RE-DISPLAY)
004000*               WAS NEEDLESSLY REWRITING AN IDENTICAL FILE.
004100*---------------------------------------------------------------
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     COPY "SLSAVED.CBL".
005000
005100     COPY "SLNXTQ.CBL".
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500
005600     COPY "FDSAVED.CBL".
005700
005800     COPY "FDNXTQ.CBL".
005900
006000 WORKING-STORAGE SECTION.
006100
006200     COPY "WSQCTAB.CBL".
006300
006400     COPY "WSANTAB.CBL".
006500
006600     COPY "WSSVTAB.CBL".
006700
006800     COPY "WSINTAB.CBL".
006900
007000     COPY "WSMGTAB.CBL".
007100
007200     COPY "WSBRTAB.CBL".
007300
007400     COPY "WSSBTAB.CBL".
007500
007600 01  WS-SAVED-FILE-STATUS         PIC X(02).
007700 01  FILLER REDEFINES WS-SAVED-FILE-STATUS.
007800     05  WS-SAVED-STATUS-1        PIC X(01).
007900     05  WS-SAVED-STATUS-2        PIC X(01).
008000
008100 01  WS-NEXTQ-FILE-STATUS         PIC X(02).
008200 01  FILLER REDEFINES WS-NEXTQ-FILE-STATUS.
008300     05  WS-NEXTQ-STATUS-1        PIC X(01).
008400     05  WS-NEXTQ-STATUS-2        PIC X(01).
008500
008600 77  WS-SAVED-FILE-AT-END         PIC X(01).
008700
008800 01  WS-RUN-WORK.
008900     05  WS-SCAN-PTR              PIC 9(03) COMP.
009000     05  WS-KEEP-PTR              PIC 9(03) COMP.
009100     05  WS-NEXT-CODE             PIC X(20).
009200     05  FILLER                   PIC X(03).
009300 01  FILLER REDEFINES WS-RUN-WORK.
009400     05  WS-RUN-WORK-DISPLAY      PIC 9(09).
009500     05  FILLER                   PIC X(20).
009600
009700 77  WS-EDIT-DETECTED-FLAG        PIC X(01).
009800     88  WS-FLOW-CHANGE-DETECTED      VALUE "Y".
009900 77  WS-NEW-CHILD-CODE            PIC X(20).
010000
010100 77  WS-BRANCH-BUILT-FLAG         PIC X(01) VALUE "N".
010200     88  WS-BRANCH-ALREADY-BUILT      VALUE "Y".
010300
010400 77  WS-REQUEST-CODE              PIC X(01).
010500 77  WS-SEARCH-CODE               PIC X(20).
010600 77  WS-FOUND-FLAG                PIC X(01).
010700     88  WS-ROW-FOUND                 VALUE "Y".
010800 77  WS-FOUND-INDEX               PIC 9(03) COMP.
010900
011000 PROCEDURE DIVISION.
011100 PROGRAM-BEGIN.
011200     PERFORM OPENING-PROCEDURE.
011300     PERFORM MAIN-PROCESS.
011400     PERFORM CLOSING-PROCEDURE.
011500
011600 PROGRAM-EXIT.
011700     STOP RUN.
011800
011900*---------------------------------------------------------------
012000* OPENING-PROCEDURE - LOAD THE CATALOG AND THE NORMALIZED
012100* INCOMING ANSWERS.  THESE TWO TABLES ARE NEEDED NO MATTER
012200* WHICH PATH MAIN-PROCESS TAKES.
012300*---------------------------------------------------------------
012400 OPENING-PROCEDURE.
012500     MOVE "L" TO WS-REQUEST-CODE.
012600     CALL "QCATLK01" USING WS-REQUEST-CODE
012700                           WS-SEARCH-CODE
012800                           QC-TABLE
012900                           QA-TABLE
013000                           WS-FOUND-FLAG
013100                           WS-FOUND-INDEX.
013200     CALL "QANORM01" USING IN-TABLE.
013300     MOVE "N" TO WS-BRANCH-BUILT-FLAG.
013400     MOVE ZERO TO BE-ENTRY-COUNT.
013500
013600 CLOSING-PROCEDURE.
013700     CONTINUE.
013800
013900*---------------------------------------------------------------
014000* MAIN-PROCESS - THE END-TO-END DECISION TREE FROM THE SPEC:
014100* ANSWERS PRESENT VS. NOT, AND (WHEN PRESENT) FLOW-CHANGING
014200* EDIT VS. PLAIN MERGE.
014300*---------------------------------------------------------------
014400 MAIN-PROCESS.
014500     IF IN-ENTRY-COUNT > 0
014600         PERFORM RUN-WITH-INCOMING-ANSWERS
014700     ELSE
014800         PERFORM RUN-WITH-NO-INCOMING-ANSWERS.
014900
015000*---------------------------------------------------------------
015100* RUN-WITH-INCOMING-ANSWERS - VALIDATE, DROP FAILURES, RUN THE
015200* MERGE ENGINE, THEN FOLLOW WHICHEVER OF THE TWO MERGE
015300* OUTCOMES APPLIES.
015400*---------------------------------------------------------------
015500 RUN-WITH-INCOMING-ANSWERS.
015600     PERFORM VALIDATE-ONE-ANSWER
015700         VARYING WS-SCAN-PTR FROM 1 BY 1
015800          UNTIL WS-SCAN-PTR > IN-ENTRY-COUNT.
015900     PERFORM REMOVE-INVALID-ANSWERS.
016000     PERFORM LOAD-SAVED-ANSWERS.
016100
016200     CALL "QMRGPR01" USING QC-TABLE
016300                           QA-TABLE
016400                           SV-TABLE
016500                           IN-TABLE
016600                           MG-TABLE
016700                           SB-TABLE
016800                           WS-EDIT-DETECTED-FLAG
016900                           WS-NEW-CHILD-CODE.
017100
017200     PERFORM REWRITE-SAVED-ANSWERS.
017300
017400     IF WS-FLOW-CHANGE-DETECTED
017500         PERFORM FOLLOW-FLOW-CHANGING-EDIT
017600     ELSE
017700         PERFORM FOLLOW-PLAIN-MERGE.
017800
017900*---------------------------------------------------------------
018000* VALIDATE-ONE-ANSWER - CALLS QAVALD01 FOR THE ENTRY AT
018100* WS-SCAN-PTR.  THE RESULT IS LEFT IN IN-IS-VALID FOR
018200* REMOVE-INVALID-ANSWERS TO ACT ON.
018300*---------------------------------------------------------------
018400 VALIDATE-ONE-ANSWER.
018500     CALL "QAVALD01" USING WS-SCAN-PTR
018600                           QC-TABLE
018700                           QA-TABLE
018800                           IN-TABLE.
018900
019000*---------------------------------------------------------------
019100* REMOVE-INVALID-ANSWERS - COMPACTS IN-TABLE DOWN TO ONLY THE
019200* ENTRIES THAT PASSED VALIDATION, PRESERVING SUBMISSION ORDER -
019300* SAME FORWARD-COMPACT IDIOM USED ELSEWHERE IN THIS SUBSYSTEM
019400* WHEN A ROW IS DROPPED FROM THE MIDDLE OF A TABLE.
019500*---------------------------------------------------------------
019600 REMOVE-INVALID-ANSWERS.
019700     MOVE ZERO TO WS-KEEP-PTR.
019800     PERFORM KEEP-IF-VALID
019900         VARYING WS-SCAN-PTR FROM 1 BY 1
020000          UNTIL WS-SCAN-PTR > IN-ENTRY-COUNT.
020100     MOVE WS-KEEP-PTR TO IN-ENTRY-COUNT.
020200
020300 KEEP-IF-VALID.
020400     SET IN-IDX TO WS-SCAN-PTR.
020500     IF IN-ANSWER-VALID(IN-IDX)
020600         ADD 1 TO WS-KEEP-PTR
020700         IF WS-KEEP-PTR NOT = WS-SCAN-PTR
020800             SET QC-IDX TO WS-KEEP-PTR
020900             MOVE IN-ENTRY(IN-IDX) TO IN-ENTRY(QC-IDX).
021000
021100*---------------------------------------------------------------
021200* LOAD-SAVED-ANSWERS - READS SAVED-ANSWER-FILE IN FULL INTO
021300* SV-TABLE.  A MISSING FILE (FIRST EVER RUN) JUST LEAVES THE
021400* TABLE EMPTY.
021500*---------------------------------------------------------------
021600 LOAD-SAVED-ANSWERS.
021700     MOVE ZERO TO SV-ENTRY-COUNT.
021800     MOVE "N" TO WS-SAVED-FILE-AT-END.
021900     OPEN INPUT SAVED-ANSWER-FILE.
022000     IF WS-SAVED-STATUS-1 NOT = "0"
022100         MOVE "Y" TO WS-SAVED-FILE-AT-END
022200     ELSE
022300         PERFORM READ-NEXT-SAVED-ANSWER
022400         PERFORM BUILD-ONE-SAVED-ROW
022500             UNTIL WS-SAVED-FILE-AT-END = "Y"
022600         CLOSE SAVED-ANSWER-FILE.
022700
022800 READ-NEXT-SAVED-ANSWER.
022900     READ SAVED-ANSWER-FILE
023000         AT END MOVE "Y" TO WS-SAVED-FILE-AT-END.
023100
023200 BUILD-ONE-SAVED-ROW.
023300     IF SV-ENTRY-COUNT < 200
023400         ADD 1 TO SV-ENTRY-COUNT
023500         SET SV-IDX TO SV-ENTRY-COUNT
023600         MOVE SVA-QUESTION-CODE     TO SV-QUESTION-CODE(SV-IDX)
023700         MOVE SVA-VALUE-TYPE        TO SV-VALUE-TYPE(SV-IDX)
023800         MOVE SVA-TEXT-VALUE        TO SV-TEXT-VALUE(SV-IDX)
023900         MOVE SVA-DATE-VALUE        TO SV-DATE-VALUE(SV-IDX)
024000         MOVE SVA-DATETIME-VALUE    TO SV-DATETIME-VALUE(SV-IDX)
024100         MOVE SVA-AMOUNT-VALUE      TO SV-AMOUNT-VALUE(SV-IDX)
024200         MOVE SVA-CURRENCY          TO SV-CURRENCY(SV-IDX)
024300     ELSE
024400         DISPLAY "SV-TABLE FULL - SAVED ANSWER DROPPED - AC-0150".
024500
024600     PERFORM READ-NEXT-SAVED-ANSWER.
024700
024800*---------------------------------------------------------------
024900* REWRITE-SAVED-ANSWERS - WRITES MG-TABLE BACK OUT AS THE NEW
025000* SAVED-ANSWER-FILE, WHOLE-FILE REPLACE (NO IN-PLACE REWRITE -
025100* THIS IS A LINE SEQUENTIAL FILE).
025200*---------------------------------------------------------------
025300 REWRITE-SAVED-ANSWERS.
025400     OPEN OUTPUT SAVED-ANSWER-FILE.
025500     PERFORM WRITE-ONE-SAVED-ROW
025600         VARYING MG-IDX FROM 1 BY 1
025700          UNTIL MG-IDX > MG-ENTRY-COUNT.
025800     CLOSE SAVED-ANSWER-FILE.
025900
026000 WRITE-ONE-SAVED-ROW.
026100     MOVE MG-QUESTION-CODE(MG-IDX)     TO SVA-QUESTION-CODE.
026200     MOVE MG-VALUE-TYPE(MG-IDX)        TO SVA-VALUE-TYPE.
026300     MOVE MG-TEXT-VALUE(MG-IDX)        TO SVA-TEXT-VALUE.
026400     MOVE MG-DATE-VALUE(MG-IDX)        TO SVA-DATE-VALUE.
026500     MOVE MG-DATETIME-VALUE(MG-IDX)    TO SVA-DATETIME-VALUE.
026600     MOVE MG-AMOUNT-VALUE(MG-IDX)      TO SVA-AMOUNT-VALUE.
026700     MOVE MG-CURRENCY(MG-IDX)          TO SVA-CURRENCY.
026800     WRITE SAVED-ANSWER-RECORD.
026900
027000*---------------------------------------------------------------
027100* FOLLOW-FLOW-CHANGING-EDIT - THE MERGE ENGINE ALREADY RESOLVED
027200* THE NEXT QUESTION DIRECTLY (THE EDIT'S NEW CHILD CODE) -
027300* NO NEED TO RE-WALK THE WHOLE TREE.
027400*---------------------------------------------------------------
027500 FOLLOW-FLOW-CHANGING-EDIT.
027600     MOVE WS-NEW-CHILD-CODE TO WS-NEXT-CODE.
027700     PERFORM PRESENT-NEXT-OR-FINISH.
027800
027900*---------------------------------------------------------------
028000* FOLLOW-PLAIN-MERGE - NO FLOW CHANGE; THE NEXT QUESTION IS
028100* RESOLVED FROM THE LAST INCOMING ANSWER (THE ONE THE
028200* RESPONDENT JUST SUBMITTED).
028300*---------------------------------------------------------------
028400 FOLLOW-PLAIN-MERGE.
028500     IF IN-ENTRY-COUNT = 0
028600         MOVE SPACE TO WS-NEXT-CODE
028700     ELSE
028800         SET IN-IDX TO IN-ENTRY-COUNT
028900         PERFORM RESOLVE-FROM-LAST-INCOMING.
028950     PERFORM PRESENT-NEXT-OR-FINISH.
029000
029100 RESOLVE-FROM-LAST-INCOMING.
029200     MOVE IN-QUESTION-CODE(IN-IDX) TO WS-SEARCH-CODE.
029300     CALL "QNXTQN01" USING WS-SEARCH-CODE
029400                           IN-TEXT-VALUE(IN-IDX)
029500                           WS-NEXT-CODE
029600                           QC-TABLE
029700                           QA-TABLE.
029800
029900*---------------------------------------------------------------
030000* RUN-WITH-NO-INCOMING-ANSWERS - RELOAD THE SAVED ANSWERS AS
030100* THE MERGED SET (NOTHING TO MERGE), REBUILD THE BRANCH, AND
030200* RESOLVE THE NEXT QUESTION FROM THE LAST BRANCH ENTRY.
030300*---------------------------------------------------------------
030400 RUN-WITH-NO-INCOMING-ANSWERS.
030500     PERFORM LOAD-SAVED-ANSWERS.
030600     PERFORM COPY-SAVED-TO-MERGED-SET
030700         VARYING SV-IDX FROM 1 BY 1
030800          UNTIL SV-IDX > SV-ENTRY-COUNT.
030900     MOVE SV-ENTRY-COUNT TO MG-ENTRY-COUNT.
031000
031100     PERFORM BUILD-THE-BRANCH.
031200
031300     IF BE-ENTRY-COUNT = 0
031400         SET QC-IDX TO 1
031500         MOVE QC-QUESTION-CODE(QC-IDX) TO WS-NEXT-CODE
031600     ELSE
031700         SET BE-IDX TO BE-ENTRY-COUNT
031800         PERFORM RESOLVE-FROM-LAST-BRANCH-ENTRY.
031900
032000     PERFORM PRESENT-NEXT-OR-FINISH.
032100
032200 COPY-SAVED-TO-MERGED-SET.
032300     SET MG-IDX TO SV-IDX.
032400     MOVE SV-QUESTION-CODE(SV-IDX)     TO MG-QUESTION-CODE(MG-IDX)
032500     MOVE SV-VALUE-TYPE(SV-IDX)        TO MG-VALUE-TYPE(MG-IDX)
032600     MOVE SV-TEXT-VALUE(SV-IDX)        TO MG-TEXT-VALUE(MG-IDX)
032700     MOVE SV-DATE-VALUE(SV-IDX)        TO MG-DATE-VALUE(MG-IDX)
032800     MOVE SV-DATETIME-VALUE(SV-IDX)    TO
032810         MG-DATETIME-VALUE(MG-IDX)
032900     MOVE SV-AMOUNT-VALUE(SV-IDX)      TO MG-AMOUNT-VALUE(MG-IDX)
033000     MOVE SV-CURRENCY(SV-IDX)          TO MG-CURRENCY(MG-IDX)
033100     MOVE "Y"                          TO MG-KEEP-FLAG(MG-IDX).
033200
033300*---------------------------------------------------------------
033400* RESOLVE-FROM-LAST-BRANCH-ENTRY - SAME COMBO/BOOLEAN-VS-OTHER
033450* RULE AS THE NEXT-QUESTION RESOLVER, EVALUATED ON THE LAST
033480* QUESTION ON THE REBUILT BRANCH RATHER THAN THE LAST INCOMING
033600* ANSWER.
033700*---------------------------------------------------------------
033800 RESOLVE-FROM-LAST-BRANCH-ENTRY.
033900     IF BE-ANSWER-YES(BE-IDX)
034000         MOVE BE-QUESTION-CODE(BE-IDX) TO WS-SEARCH-CODE
034100         CALL "QNXTQN01" USING WS-SEARCH-CODE
034200                               BE-ANSWER-VALUE(BE-IDX)
034300                               WS-NEXT-CODE
034400                               QC-TABLE
034500                               QA-TABLE
034600         MOVE "Y" TO WS-BRANCH-BUILT-FLAG
034700     ELSE
034800         MOVE SPACE TO WS-NEXT-CODE
034900         MOVE "Y" TO WS-BRANCH-BUILT-FLAG.
035000
035100*---------------------------------------------------------------
035200* BUILD-THE-BRANCH - CALLS QTRWLK01 STARTING FROM THE FIRST
035300* CATALOG QUESTION TO REBUILD BE-TABLE.  A SKIPPED CALL (IF
035400* ALREADY BUILT THIS RUN) AVOIDS WALKING THE TREE TWICE.
035500*---------------------------------------------------------------
035600 BUILD-THE-BRANCH.
035700     IF NOT WS-BRANCH-ALREADY-BUILT
035800         SET QC-IDX TO 1
035900         MOVE QC-QUESTION-CODE(QC-IDX) TO WS-SEARCH-CODE
036000         CALL "QTRWLK01" USING WS-SEARCH-CODE
036100                               QC-TABLE
036200                               QA-TABLE
036300                               MG-TABLE
036400                               BE-TABLE
036500                               SB-TABLE
036600         MOVE "Y" TO WS-BRANCH-BUILT-FLAG.
036700
036800 PRESENT-NEXT-OR-FINISH.
036900     IF WS-NEXT-CODE = SPACE
037000         PERFORM FINISH-WITH-SUMMARY
037100     ELSE
037200         PERFORM FIND-NEXT-QUESTION-ROW
037300         IF NOT WS-ROW-FOUND
037400             PERFORM FINISH-WITH-SUMMARY
037500         ELSE
037600             PERFORM WRITE-NEXT-QUESTION-RECORD.
037700
037800 FIND-NEXT-QUESTION-ROW.
037900     MOVE WS-NEXT-CODE TO WS-SEARCH-CODE.
038000     MOVE "F" TO WS-REQUEST-CODE.
038100     CALL "QCATLK01" USING WS-REQUEST-CODE
038200                           WS-SEARCH-CODE
038300                           QC-TABLE
038400                           QA-TABLE
038500                           WS-FOUND-FLAG
038600                           WS-FOUND-INDEX.
038700
038800*---------------------------------------------------------------
038900* WRITE-NEXT-QUESTION-RECORD - ECHOES THE RESOLVED CATALOG ROW
039000* OUT TO NEXT-QUESTION-OUT, GUIDANCE LINES AND ALL.
039100*---------------------------------------------------------------
039200 WRITE-NEXT-QUESTION-RECORD.
039300     SET QC-IDX TO WS-FOUND-INDEX.
039400     OPEN OUTPUT NEXT-QUESTION-FILE.
039500     MOVE QC-QUESTION-ID(QC-IDX)          TO NXQ-QUESTION-ID.
039600     MOVE QC-QUESTION-CODE(QC-IDX)        TO NXQ-QUESTION-CODE.
039700     MOVE QC-QUESTION-DESCRIPTION(QC-IDX)
039710         TO NXQ-QUESTION-DESCRIPTION.
039800     MOVE QC-CATEGORY-CODE(QC-IDX)        TO NXQ-CATEGORY-CODE.
039900     MOVE QC-CATEGORY-DESCRIPTION(QC-IDX)
039910         TO NXQ-CATEGORY-DESCRIPTION.
040000     MOVE QC-IS-MANDATORY(QC-IDX)         TO NXQ-IS-MANDATORY.
040100     MOVE QC-IS-CREDIT-BOOKED(QC-IDX)     TO NXQ-IS-CREDIT-BOOKED.
040200     MOVE QC-IS-DOCUMENT-MANDATORY(QC-IDX)
040300         TO NXQ-IS-DOCUMENT-MANDATORY.
040400     MOVE QC-IS-COMMENT-MANDATORY(QC-IDX)
040410         TO NXQ-IS-COMMENT-MANDATORY.
040500     MOVE QC-ANSWER-DATA-TYPE(QC-IDX)     TO NXQ-ANSWER-DATA-TYPE.
040600     MOVE QC-CHILD-QUESTION-CODE(QC-IDX)
040610         TO NXQ-CHILD-QUESTION-CODE.
040700     MOVE QC-ANSWER-COUNT(QC-IDX)         TO NXQ-ANSWER-COUNT.
040800     MOVE QC-GUIDANCE-LINES(QC-IDX)       TO NXQ-GUIDANCE-LINES.
040900     WRITE NEXT-QUESTION-RECORD.
041000     CLOSE NEXT-QUESTION-FILE.
041100
041200*---------------------------------------------------------------
041300* FINISH-WITH-SUMMARY - END OF QUESTIONNAIRE.  MAKE SURE THE
041400* BRANCH HAS BEEN WALKED AT LEAST ONCE THIS RUN (THE FLOW-
041500* CHANGE AND PLAIN-MERGE PATHS NEVER CALL QTRWLK01 THEMSELVES)
041600* AND PRINT THE SUMMARY REPORT FROM IT.
041700*---------------------------------------------------------------
041800 FINISH-WITH-SUMMARY.
041900     PERFORM BUILD-THE-BRANCH.
042000     CALL "QSUMRY01" USING QC-TABLE
042100                           QA-TABLE
042200                           BE-TABLE.
042300