000100*---------------------------------
000200* In-memory SAVED-ANSWER table.
000300* Built from SAVED-ANSWER-FILE
000400* at the start of the run; this
000500* is the prior saved state that
000600* the incoming batch is merged
000700* against.  Rewritten back out,
000800* in full, as the merged result
000900* at end of run (see QMRGPR01).
001000*---------------------------------
001100 01  SV-TABLE.
001200     05  SV-ENTRY-COUNT              PIC 9(03) COMP.
001300     05  SV-ENTRY OCCURS 1 TO 200 TIMES
001400             DEPENDING ON SV-ENTRY-COUNT
001500             INDEXED BY SV-IDX.
001600         10  SV-QUESTION-CODE         PIC X(20).
001700         10  SV-VALUE-TYPE            PIC X(01).
001800             88  SV-TYPE-TEXT             VALUE "T".
001900             88  SV-TYPE-BOOLEAN-CODE     VALUE "B".
002000             88  SV-TYPE-DATE             VALUE "D".
002100             88  SV-TYPE-DATETIME         VALUE "S".
002200             88  SV-TYPE-AMOUNT           VALUE "A".
002300         10  SV-TEXT-VALUE            PIC X(200).
002400         10  SV-DATE-VALUE            PIC X(10).
002500         10  SV-DATETIME-VALUE        PIC X(19).
002600         10  SV-AMOUNT-VALUE          PIC S9(11)V99 COMP-3.
002700         10  SV-CURRENCY              PIC X(03).
002800         10  FILLER                   PIC X(20).
