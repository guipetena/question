000100*---------------------------------
000200* QUESTION-CATALOG answer-detail
000300* record. One row per selectable
000400* answer code of a combo/boolean
000500* question; rows for one parent
000600* question are kept together and
000700* in catalog order, matching the
000800* order answers are offered to
000900* the respondent.
001000*---------------------------------
001100* 1999-02-11 RWB  INITIAL BUILD.
001200* 2000-01-18 RWB  ADDED ANSWER-CHILD-QUESTION-CODE.
001300*---------------------------------
001400 FD  ANSWER-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  ANSWER-RECORD.
001800     05  AH-PARENT-QUESTION-CODE     PIC X(20).
001900     05  AH-ANSWER-CODE              PIC X(20).
002000     05  AH-ANSWER-DESCRIPTION       PIC X(200).
002100     05  AH-ANSWER-IS-CREDIT-BOOKED  PIC X(01).
002200         88  AH-CREDIT-BOOKED-YES        VALUE "Y".
002300     05  AH-ANSWER-CHILD-QUEST-CODE  PIC X(20).
002400     05  FILLER                      PIC X(19).
