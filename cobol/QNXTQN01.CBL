000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. QNXTQN01.
000300 AUTHOR. D R STOKESBERRY.
000400 INSTALLATION. MIDSTATE DATA CENTER.
000500 DATE-WRITTEN. 04/19/99.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - QUESTIONNAIRE SUBSYSTEM.
000800*---------------------------------------------------------------
000900* QNXTQN01 - NEXT-QUESTION-FOR-ANSWER RESOLVER.
001000*
001100* GIVEN A QUESTION CODE AND THE ANSWER RECORDED AGAINST IT,
001200* RETURNS THE CODE OF THE QUESTION THAT COMES NEXT.  FOR A
001300* BOOLEAN OR COMBO QUESTION THE NEXT CODE DEPENDS ON WHICH
001400* ANSWER WAS GIVEN AND IS LOOKED UP IN QA-TABLE; EVERY OTHER
001500* ANSWER-DATA-TYPE HAS ONLY ONE POSSIBLE CHILD, CARRIED
001600* DIRECTLY ON THE QUESTION ROW.  A BLANK RESULT MEANS THE
001700* QUESTIONNAIRE ENDS HERE.
001800*
001900* CHANGE LOG
002000*---------------------------------------------------------------
002100* 04/19/99 DRS  AC-0157 INITIAL BUILD - COPIED THE VENDOR-BY-
002200*               NAME REPORT'S STATE-TABLE SEARCH SHAPE FOR THE
002300*               ANSWER-CODE LOOKUP.
002400* 01/19/00 DRS  Y2K - NO DATE FIELDS IN THIS PROGRAM.  STAMP
002500*               CONFIRMED FOR THE FILE HEADER.
002600* 08/14/00 JLT  AC-0191 QUESTION-NOT-FOUND NOW RETURNS SPACES
002700*               RATHER THAN LEAVING LK-NEXT-QUESTION-CODE
002800*               UNCHANGED - CALLER WAS SEEING A STALE CODE
002900*               FROM THE PRIOR CALL.
002950* 02/22/02 RWB  AC-0219 THE ELSE AT THE CHILD-CODE MOVE WAS
002960*               PAIRING WITH THE INNER WS-ANSWER-ROW-FOUND TEST
002970*               INSTEAD OF THE BOOLEAN/COMBO TEST - ANY QUESTION
002980*               THAT WAS NOT BOOLEAN OR COMBO CAME BACK WITH
002990*               LK-NEXT-QUESTION-CODE STILL SPACES NO MATTER
002995*               WHAT WAS ON QC-CHILD-QUESTION-CODE.  ADDED THE
002996*               END-IF TO CLOSE OFF THE INNER IF SO THE ELSE
002997*               BINDS WHERE THE INDENTING ALWAYS SAID IT SHOULD.
003000*---------------------------------------------------------------
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700
003800 01  WS-RESOLVE-WORK.
003900     05  WS-FOUND-QUESTION-FLAG   PIC X(01).
004000         88  WS-QUESTION-ROW-FOUND    VALUE "Y".
004100     05  WS-FOUND-ANSWER-FLAG     PIC X(01).
004200         88  WS-ANSWER-ROW-FOUND      VALUE "Y".
004300 01  FILLER REDEFINES WS-RESOLVE-WORK.
004400     05  WS-RESOLVE-FLAGS-COMBINED PIC X(02).
004500
004600 01  WS-TRACE-LINE.
004610     05  WS-TRACE-CODE            PIC X(20).
004620 01  FILLER REDEFINES WS-TRACE-LINE.
004630     05  WS-TRACE-CODE-FIRST-HALF PIC X(10).
004640     05  WS-TRACE-CODE-LAST-HALF  PIC X(10).
004650 01  WS-ANSWER-TRACE-LINE.
004660     05  WS-ANSWER-TRACE-VALUE    PIC X(20).
004670 01  FILLER REDEFINES WS-ANSWER-TRACE-LINE.
004680     05  WS-ANSWER-TRACE-FIRST-HALF PIC X(10).
004690     05  WS-ANSWER-TRACE-LAST-HALF  PIC X(10).
004700
004800 LINKAGE SECTION.
004900
005000 01  LK-QUESTION-CODE             PIC X(20).
005100 01  LK-ANSWER-VALUE              PIC X(200).
005200 01  LK-NEXT-QUESTION-CODE        PIC X(20).
005300
005400     COPY "WSQCTAB.CBL".
005500
005600     COPY "WSANTAB.CBL".
005700
005800 PROCEDURE DIVISION USING LK-QUESTION-CODE
005900                          LK-ANSWER-VALUE
006000                          LK-NEXT-QUESTION-CODE
006100                          QC-TABLE
006200                          QA-TABLE.
006300 PROGRAM-BEGIN.
006400     MOVE SPACE TO LK-NEXT-QUESTION-CODE.
006500     PERFORM FIND-QUESTION-ROW.
006600     IF WS-QUESTION-ROW-FOUND
006700         IF QC-TYPE-BOOLEAN(QC-IDX) OR QC-TYPE-COMBO(QC-IDX)
006800             PERFORM FIND-MATCHING-ANSWER-ROW
006900             IF WS-ANSWER-ROW-FOUND
007000                 MOVE QA-CHILD-QUESTION-CODE(QA-IDX)
007100                     TO LK-NEXT-QUESTION-CODE
007150             END-IF
007200         ELSE
007300             MOVE QC-CHILD-QUESTION-CODE(QC-IDX)
007400                 TO LK-NEXT-QUESTION-CODE.
007500
007600 PROGRAM-EXIT.
007700     EXIT PROGRAM.
007800
007900 FIND-QUESTION-ROW.
008000     MOVE "N" TO WS-FOUND-QUESTION-FLAG.
008100     SET QC-IDX TO 1.
008200     SEARCH QC-ENTRY
008300         AT END
008350             MOVE LK-QUESTION-CODE TO WS-TRACE-CODE
008360             DISPLAY "QUESTION CODE NOT FOUND - AC-0191 "
008370                 WS-TRACE-CODE-FIRST-HALF WS-TRACE-CODE-LAST-HALF
008400             MOVE "N" TO WS-FOUND-QUESTION-FLAG
008500         WHEN QC-QUESTION-CODE(QC-IDX) = LK-QUESTION-CODE
008600             MOVE "Y" TO WS-FOUND-QUESTION-FLAG.
008700
008800*---------------------------------------------------------------
008900* FIND-MATCHING-ANSWER-ROW - LINEAR SEARCH OF QA-TABLE FOR THE
009000* ROW WHOSE PARENT IS THIS QUESTION AND WHOSE ANSWER-CODE
009100* MATCHES THE TEXT VALUE SUBMITTED - SAME LINEAR-SEARCH HOUSE
009200* RULE AS QCATLK01 (ASCENDING KEY IS DOCUMENTATION ONLY, NOT A
009300* SEARCH ALL KEY).
009400*---------------------------------------------------------------
009500 FIND-MATCHING-ANSWER-ROW.
009600     MOVE "N" TO WS-FOUND-ANSWER-FLAG.
009700     SET QA-IDX TO 1.
009800     SEARCH QA-ENTRY
009900         AT END
009950             MOVE LK-ANSWER-VALUE(1:20) TO WS-ANSWER-TRACE-VALUE
009960             DISPLAY "ANSWER NOT FOUND FOR QUESTION - AC-0157 "
009965                 WS-ANSWER-TRACE-FIRST-HALF
009970                 WS-ANSWER-TRACE-LAST-HALF
010000             MOVE "N" TO WS-FOUND-ANSWER-FLAG
010100         WHEN QA-PARENT-QUESTION-CODE(QA-IDX) = LK-QUESTION-CODE
010200          AND QA-ANSWER-CODE(QA-IDX) = LK-ANSWER-VALUE(1:20)
010300             MOVE "Y" TO WS-FOUND-ANSWER-FLAG.
