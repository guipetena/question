000100*---------------------------------
000200* SUMMARY-REPORT print file.
000300* Produced only when a run
000400* reaches end-of-questionnaire.
000500* One line per branch entry in
000600* root-to-leaf order; no control
000700* breaks and no totals, just a
000800* flat listing of the answered
000900* branch (AC-0144).
001000*---------------------------------
001100 FD  SUMMARY-REPORT-FILE
001200     LABEL RECORDS ARE OMITTED.
001300
001400 01  SUMMARY-REPORT-RECORD          PIC X(150).
