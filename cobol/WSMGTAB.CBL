000100*---------------------------------
000200* In-memory MERGED-ANSWER table.
000300* QMRGPR01 builds this from the
000400* SAVED table overlaid with the
000500* NORMALIZED-and-validated
000600* incoming answers, pruning any
000700* stale answer that hangs below
000800* an edited branch point before
000900* QSUMRY01 and the rewrite of
001000* SAVED-ANSWER-FILE see it.
001100*---------------------------------
001200 01  MG-TABLE.
001300     05  MG-ENTRY-COUNT              PIC 9(03) COMP.
001400     05  MG-ENTRY OCCURS 1 TO 200 TIMES
001500             DEPENDING ON MG-ENTRY-COUNT
001600             INDEXED BY MG-IDX.
001700         10  MG-QUESTION-CODE         PIC X(20).
001800         10  MG-VALUE-TYPE            PIC X(01).
001900             88  MG-TYPE-TEXT             VALUE "T".
002000             88  MG-TYPE-BOOLEAN-CODE     VALUE "B".
002100             88  MG-TYPE-DATE             VALUE "D".
002200             88  MG-TYPE-DATETIME         VALUE "S".
002300             88  MG-TYPE-AMOUNT           VALUE "A".
002400         10  MG-TEXT-VALUE            PIC X(200).
002500         10  MG-DATE-VALUE            PIC X(10).
002600         10  MG-DATETIME-VALUE        PIC X(19).
002700         10  MG-AMOUNT-VALUE          PIC S9(11)V99 COMP-3.
002800         10  MG-CURRENCY              PIC X(03).
002900         10  MG-KEEP-FLAG             PIC X(01).
003000             88  MG-KEEP-YES              VALUE "Y".
003100             88  MG-KEEP-NO               VALUE "N".
003200         10  FILLER                   PIC X(19).
