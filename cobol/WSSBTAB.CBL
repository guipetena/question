000100*---------------------------------
000200* In-memory SUBTREE-CODES table.
000300* Output of the subtree collector
000400* (QSUBTR01) - every question
000500* code reachable below (and
000600* including) a given start code.
000700* Also used as the DFS stack
000800* while the collector is
000900* running, so it is capped the
001000* same as the branch and catalog
001100* tables.
001200*---------------------------------
001300 01  SB-TABLE.
001400     05  SB-ENTRY-COUNT              PIC 9(03) COMP.
001500     05  SB-ENTRY OCCURS 1 TO 200 TIMES
001600             DEPENDING ON SB-ENTRY-COUNT
001700             INDEXED BY SB-IDX.
001800         10  SB-QUESTION-CODE         PIC X(20).
001900         10  FILLER                   PIC X(05).
