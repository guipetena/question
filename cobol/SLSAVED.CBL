000100*---------------------------------
000200* SAVED-ANSWERS file - read at
000300* the start of the run, rewritten
000400* in full (the merged set) at the
000500* end of the run.
000600*---------------------------------
000700     SELECT SAVED-ANSWER-FILE
000800         ASSIGN TO "SAVEDANS"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS WS-SAVED-FILE-STATUS.
