000100*---------------------------------
000200* QUESTION-CATALOG master file.
000300* Loaded once at the start of a
000400* run, never updated in place.
000500*---------------------------------
000600     SELECT QUESTION-FILE
000700         ASSIGN TO "QUESTCAT"
000800         ORGANIZATION IS LINE SEQUENTIAL
000900         FILE STATUS IS WS-QUESTION-FILE-STATUS.
