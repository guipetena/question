000100*---------------------------------
000200* INCOMING-ANSWERS file.  Batch
000300* equivalent of the HTTP request
000400* body's answer list - one row
000500* per newly submitted answer, in
000600* the order the respondent (or
000700* the up-stream edit screen)
000800* submitted them.  Input only;
000900* this program never rewrites it.
001000*---------------------------------
001100* 1999-03-02 RWB  INITIAL BUILD.
001200* 1999-11-19 RWB  ADDED INA-CURRENCY FOR AMOUNT TYPE.
001300*---------------------------------
001400 FD  INCOMING-ANSWER-FILE
001500     LABEL RECORDS ARE STANDARD.
001600
001700 01  INCOMING-ANSWER-RECORD.
001800     05  INA-QUESTION-CODE           PIC X(20).
001900     05  INA-VALUE-TYPE              PIC X(01).
002000         88  INA-TYPE-TEXT               VALUE "T".
002100         88  INA-TYPE-BOOLEAN-CODE       VALUE "B".
002200         88  INA-TYPE-DATE               VALUE "D".
002300         88  INA-TYPE-DATETIME           VALUE "S".
002400         88  INA-TYPE-AMOUNT             VALUE "A".
002500     05  INA-TEXT-VALUE              PIC X(200).
002600     05  INA-DATE-VALUE              PIC X(10).
002700     05  INA-DATETIME-VALUE          PIC X(19).
002800     05  INA-AMOUNT-VALUE            PIC S9(11)V99 COMP-3.
002900     05  INA-CURRENCY                PIC X(03).
003000     05  FILLER                      PIC X(20).
