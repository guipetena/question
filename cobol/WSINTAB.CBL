000100*---------------------------------
000200* In-memory NORMALIZED-ANSWER
000300* table.  Built by QANORM01 from
000400* INCOMING-ANSWER-FILE, one
000500* entry per answer supplied in
000600* this batch run, trimmed and
000700* ready for QAVALD01 edit and
000800* QMRGPR01 merge.
001000*---------------------------------
001100 01  IN-TABLE.
001200     05  IN-ENTRY-COUNT              PIC 9(03) COMP.
001300     05  IN-ENTRY OCCURS 1 TO 200 TIMES
001400             DEPENDING ON IN-ENTRY-COUNT
001500             INDEXED BY IN-IDX.
001600         10  IN-QUESTION-CODE         PIC X(20).
001700         10  IN-VALUE-TYPE            PIC X(01).
001800             88  IN-TYPE-TEXT             VALUE "T".
001900             88  IN-TYPE-BOOLEAN-CODE     VALUE "B".
002000             88  IN-TYPE-DATE             VALUE "D".
002100             88  IN-TYPE-DATETIME         VALUE "S".
002200             88  IN-TYPE-AMOUNT           VALUE "A".
002300         10  IN-TEXT-VALUE            PIC X(200).
002400         10  IN-DATE-VALUE            PIC X(10).
002500         10  IN-DATETIME-VALUE        PIC X(19).
002600         10  IN-AMOUNT-VALUE          PIC S9(11)V99 COMP-3.
002700         10  IN-CURRENCY              PIC X(03).
002800         10  IN-IS-VALID              PIC X(01).
002900             88  IN-ANSWER-VALID          VALUE "Y".
003000             88  IN-ANSWER-INVALID        VALUE "N".
003100         10  FILLER                   PIC X(19).
